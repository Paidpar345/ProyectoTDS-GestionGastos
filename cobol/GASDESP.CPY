000100*****************************************************************
000200*  GASDESP.CPY                                                  *
000300*  LEIAUTE DO CADASTRO MESTRE DE DESPESAS (EXPENSE-FILE)         *
000400*  HISTORICO:                                                   *
000500*  10/03/1999 RFM  CRIACAO - BASEADO NO REG-BCO DO BANCOxx       *
000600*  14/06/2000 RFM  INCLUIDA CONTA-ID P/ DESPESA COMPARTILHADA    *
000700*  30/01/2002 RFM  TABELA EM MEMORIA P/ FILTROS E RESUMOS        *
000800*  05/02/2002 RFM  CHAVES DE CONTROLE P/ REGISTRO/BAIXA VIA LOTE *
000900*****************************************************************
001000 01  REG-DESPESA.
001100     03  DSP-ID               PIC 9(06).
001200     03  DSP-VALOR            PIC S9(07)V99.
001300     03  DSP-DATA             PIC 9(08).
001400     03  DSP-DESCRICAO        PIC X(30).
001500     03  DSP-CATEGORIA        PIC X(20).
001600     03  DSP-PAGADOR          PIC X(20).
001700     03  DSP-CONTA-ID         PIC 9(04).
001800*    RESERVA P/ EXPANSAO FUTURA DO REGISTRO DE DESPESA
001900     03  FILLER               PIC X(03).
002000
002100* TABELA EM MEMORIA - CATALOGO COMPLETO DE DESPESAS
002200 01  WS-TAB-DESPESA.
002300     03  WS-QTD-DESPESA       PIC 9(06) COMP VALUE ZERO.
002400     03  WS-DSP-OCOR OCCURS 3000 TIMES
002500                     INDEXED BY IX-DSP.
002600         05  WS-DSP-ID        PIC 9(06).
002700         05  WS-DSP-VALOR     PIC S9(07)V99.
002800         05  WS-DSP-DATA      PIC 9(08).
002900         05  WS-DSP-DESCR     PIC X(30).
003000         05  WS-DSP-CATEG     PIC X(20).
003100         05  WS-DSP-PAGADOR   PIC X(20).
003200         05  WS-DSP-CONTA     PIC 9(04).
003300
003400 77  WS-PROX-ID-DESPESA       PIC 9(06) COMP VALUE ZERO.
003500
003600 77  WS-CTL-DESPESA-VALIDA    PIC X(01) VALUE "N".
003700     88  CTL-DESPESA-E-VALIDA     VALUE "S".
003800     88  CTL-DESPESA-E-INVALIDA   VALUE "N".
003900 77  WS-CTL-TEM-PAGADOR       PIC X(01) VALUE "N".
004000     88  CTL-TEM-PAGADOR          VALUE "S".
004100     88  CTL-NAO-TEM-PAGADOR      VALUE "N".
004200 77  WS-CTL-ACHOU-DESPESA     PIC X(01) VALUE "N".
004300     88  CTL-ACHOU-DESPESA        VALUE "S".
004400     88  CTL-NAO-ACHOU-DESPESA    VALUE "N".
004500 77  WS-CTL-ID-PROCURA        PIC 9(06) VALUE ZERO.
