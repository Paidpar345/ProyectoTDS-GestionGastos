000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GAS060.
000300 AUTHOR.        ROGERIO MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  30/09/2000.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GESTAO DE GASTOS.
000800*****************************************************************
000900*  GAS060 - RELATORIO GERAL DE RESUMO DA GESTAO DE GASTOS:       *
001000*  DESPESAS POR CATEGORIA (COM QUEBRA E SUBTOTAL), DESPESAS POR   *
001100*  MES, RESULTADO DA VERIFICACAO DE ALERTAS E RESUMO DE SALDO    *
001200*  DAS CONTAS COMPARTILHADAS.  RODAR NO FECHAMENTO DO MES OU     *
001300*  SOB DEMANDA DA GERENCIA.  SUBSTITUI O ANTIGO RELATORIO DE     *
001400*  TITULOS POR VENCIMENTO DO BANCO14 (TELA DE CONSULTA).         *
001500*  HISTORICO:                                                   *
001600*  30/09/2000 RFM  CRIACAO - RESUMO GERAL P/ FECHAMENTO  (CTRL-0048)
001700*  18/12/1999 RFM  AJUSTE VIRADA DO ANO 2000 (Y2K) NA DATA DO     *
001800*                  PROCESSAMENTO                           (CTRL-0033)
001900*  30/01/2002 RFM  LEIAUTES E RELATORIO PASSAM A VIR DE COPY    *
002000*                  BOOKS (GASCAT/GASDESP/GASALR/GASCTA/GASPER/  *
002100*                  GASRPTL)                                 (CTRL-0058)
002200*  22/03/2002 RFM  QUEBRA DE CATEGORIA PASSA A VIR EM ORDEM     *
002300*                  ALFABETICA (ORDENACAO EM MEMORIA, SEM SORT) (CTRL-0066)
002400*  05/04/2002 RFM  REAPROVEITA A VERIFICACAO DE ALERTA DE       *
002500*                  GASALRP.CPY EM VEZ DE REPETIR A REGRA   (CTRL-0067)
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT CATEGORIA    ASSIGN TO DISK
003400            ORGANIZATION IS LINE SEQUENTIAL
003500            FILE STATUS  IS FS-CAT.
003600     SELECT DESPESA      ASSIGN TO DISK
003700            ORGANIZATION IS LINE SEQUENTIAL
003800            FILE STATUS  IS FS-DSP.
003900     SELECT ALERTA       ASSIGN TO DISK
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS  IS FS-ALR.
004200     SELECT NOTIF        ASSIGN TO DISK
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-NTF.
004500     SELECT CONTA        ASSIGN TO DISK
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-CTA.
004800     SELECT PESSOA       ASSIGN TO DISK
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-PES.
005100     SELECT RELATO       ASSIGN TO PRINTER.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  CATEGORIA
005600     LABEL RECORD IS STANDARD
005700     VALUE OF FILE-ID IS "CATEGORY-FILE".
005800 COPY GASCAT.CPY.
005900
006000 FD  DESPESA
006100     LABEL RECORD IS STANDARD
006200     VALUE OF FILE-ID IS "EXPENSE-FILE".
006300 COPY GASDESP.CPY.
006400
006500 FD  ALERTA
006600     LABEL RECORD IS STANDARD
006700     VALUE OF FILE-ID IS "ALERT-FILE".
006800 COPY GASALR.CPY.
006900
007000 FD  NOTIF
007100     LABEL RECORD IS STANDARD
007200     VALUE OF FILE-ID IS "NOTIF-FILE".
007300 COPY GASNTF.CPY.
007400
007500 FD  CONTA
007600     LABEL RECORD IS STANDARD
007700     VALUE OF FILE-ID IS "ACCOUNT-FILE".
007800 COPY GASCTA.CPY.
007900
008000 FD  PESSOA
008100     LABEL RECORD IS STANDARD
008200     VALUE OF FILE-ID IS "PERSON-FILE".
008300 COPY GASPER.CPY.
008400
008500 FD  RELATO
008600     LABEL RECORD IS OMITTED.
008700 01  REG-RELATO               PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000 COPY GASDATA.CPY.
009100 COPY GASRPTL.CPY.
009200
009300 77  FS-CAT                   PIC X(02) VALUE SPACES.
009400 77  FS-DSP                   PIC X(02) VALUE SPACES.
009500 77  FS-ALR                   PIC X(02) VALUE SPACES.
009600 77  FS-NTF                   PIC X(02) VALUE SPACES.
009700 77  FS-CTA                   PIC X(02) VALUE SPACES.
009800 77  FS-PES                   PIC X(02) VALUE SPACES.
009900
010000* DATA DO SISTEMA (2 DIGITOS DE ANO) - AJUSTE DE SECULO IGUAL AO
010100* FEITO EM TODOS OS PROGRAMAS DA GESTAO DE GASTOS.
010200 01  WS-DATA-SISTEMA.
010300     03  WS-DS-ANO            PIC 99.
010400     03  WS-DS-MES            PIC 99.
010500     03  WS-DS-DIA            PIC 99.
010600 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
010700     03  FILLER               PIC 9(06).
010800
010900* QUEBRA DA DATA DE UMA DESPESA (AAAAMMDD) PARA IMPRESSAO E PARA
011000* O RESUMO POR MES.
011100 01  WS-DATA-DESPESA          PIC 9(08) VALUE ZERO.
011200 01  WS-DATA-DESPESA-R REDEFINES WS-DATA-DESPESA.
011300     03  WS-DDP-ANO           PIC 9(04).
011400     03  WS-DDP-MES           PIC 9(02).
011500     03  WS-DDP-DIA           PIC 9(02).
011600
011700* CADASTRO COMPLETO DE PARTICIPANTES (TODAS AS CONTAS), CARREGADO
011800* DO PERSON-FILE PARA O RESUMO DE SALDO POR CONTA.  A TABELA
011900* WS-TAB-PESSOA DO COPY GASPER.CPY E' SO DE 50 OCORRENCIAS (UMA
012000* CONTA POR VEZ) E NAO SERVE PARA VARRER O CADASTRO TODO AQUI.
012100 01  WS-TAB-TODAS-PESSOAS.
012200     03  WS-QTD-TODAS-PESSOAS PIC 9(04) COMP VALUE ZERO.
012300     03  WS-TPE-OCOR OCCURS 0500 TIMES
012400                     INDEXED BY IX-TPE.
012500         05  WS-TPE-CONTA     PIC 9(04).
012600         05  WS-TPE-NOME      PIC X(20).
012700         05  WS-TPE-SALDO     PIC S9(07)V99.
012800     03  FILLER               PIC X(01).
012900
013000* CAMPOS DE TRABALHO DA ORDENACAO EM MEMORIA DA TABELA DE
013100* CATEGORIAS (TROCA ADJACENTE - TABELA PEQUENA, NAO PRECISA DE
013200* ROTINA DE SORT).
013300 77  WS-ORD-I                 PIC 9(04) COMP VALUE ZERO.
013400 77  WS-ORD-J                 PIC 9(04) COMP VALUE ZERO.
013500 77  WS-ORD-LIMITE            PIC 9(04) COMP VALUE ZERO.
013600 77  WS-ORD-TEMP-NOME         PIC X(20) VALUE SPACES.
013700 77  WS-ORD-TEMP-DESCR        PIC X(40) VALUE SPACES.
013800
013900 77  WS-TOTAL-GERAL           PIC S9(09)V99 VALUE ZERO.
014000 77  WS-SUBTOTAL-CATEG        PIC S9(07)V99 VALUE ZERO.
014100 77  WS-QTDE-MES              PIC 9(03) COMP VALUE ZERO.
014200 77  WS-TOTAL-MES             PIC S9(07)V99 VALUE ZERO.
014300 77  WS-MES-ATUAL             PIC 9(02) COMP VALUE ZERO.
014400 77  WS-CTA-TOTAL-CALC        PIC S9(07)V99 VALUE ZERO.
014500 77  WS-DEBT-VALOR-ABS        PIC S9(07)V99 VALUE ZERO.
014600
014700 PROCEDURE DIVISION.
014800 COPY GASALRP.CPY.
014900
015000 P6000-INICIO.
015100     PERFORM P6005-DATA-HOJE.
015200     PERFORM P6010-CARGA-CATEGORIA.
015300     PERFORM P6020-CARGA-DESPESA.
015400     PERFORM P6030-CARGA-ALERTA.
015500     PERFORM P6040-CARGA-CONTA.
015600     PERFORM P6050-CARGA-PESSOA.
015700     MOVE ZERO TO WS-QTD-NOTIF.
015800     OPEN OUTPUT NOTIF.
015900     OPEN OUTPUT RELATO.
016000     PERFORM P6100-CATEGORIA-SUMARIO.
016100     PERFORM P6200-MES-SUMARIO.
016200     PERFORM P6300-ALERTA-SUMARIO.
016300     PERFORM P6400-DEBT-SUMARIO.
016400     PERFORM P6900-TOTAIS.
016500     CLOSE NOTIF.
016600     CLOSE RELATO.
016700     STOP RUN.
016800
016900 P6005-DATA-HOJE.
017000     ACCEPT WS-DATA-SISTEMA FROM DATE.
017100     MOVE WS-DS-MES TO WS-DP-MES.
017200     MOVE WS-DS-DIA TO WS-DP-DIA.
017300     IF WS-DS-ANO < 50
017400         COMPUTE WS-DP-ANO = 2000 + WS-DS-ANO
017500         GO TO P6005-DATA-HOJE-FIM.
017600     COMPUTE WS-DP-ANO = 1900 + WS-DS-ANO.
017700 P6005-DATA-HOJE-FIM.
017800     EXIT.
017900
018000 P6010-CARGA-CATEGORIA.
018100     MOVE ZERO TO WS-QTD-CATEGORIA.
018200     OPEN INPUT CATEGORIA.
018300     PERFORM P6011-LE-CATEGORIA THRU P6011-LE-CATEGORIA-FIM
018400         UNTIL FS-CAT = "10".
018500     CLOSE CATEGORIA.
018600 P6011-LE-CATEGORIA.
018700     READ CATEGORIA
018800         AT END
018900             MOVE "10" TO FS-CAT
019000             GO TO P6011-LE-CATEGORIA-FIM.
019100     ADD 1 TO WS-QTD-CATEGORIA.
019200     MOVE CAT-NOME      TO WS-CAT-NOME(WS-QTD-CATEGORIA).
019300     MOVE CAT-DESCRICAO TO WS-CAT-DESCR(WS-QTD-CATEGORIA).
019400 P6011-LE-CATEGORIA-FIM.
019500     EXIT.
019600
019700 P6020-CARGA-DESPESA.
019800     MOVE ZERO TO WS-QTD-DESPESA.
019900     OPEN INPUT DESPESA.
020000     PERFORM P6021-LE-DESPESA THRU P6021-LE-DESPESA-FIM
020100         UNTIL FS-DSP = "10".
020200     CLOSE DESPESA.
020300 P6021-LE-DESPESA.
020400     READ DESPESA
020500         AT END
020600             MOVE "10" TO FS-DSP
020700             GO TO P6021-LE-DESPESA-FIM.
020800     ADD 1 TO WS-QTD-DESPESA.
020900     MOVE DSP-ID        TO WS-DSP-ID(WS-QTD-DESPESA).
021000     MOVE DSP-VALOR     TO WS-DSP-VALOR(WS-QTD-DESPESA).
021100     MOVE DSP-DATA      TO WS-DSP-DATA(WS-QTD-DESPESA).
021200     MOVE DSP-DESCRICAO TO WS-DSP-DESCR(WS-QTD-DESPESA).
021300     MOVE DSP-CATEGORIA TO WS-DSP-CATEG(WS-QTD-DESPESA).
021400     MOVE DSP-CONTA-ID  TO WS-DSP-CONTA(WS-QTD-DESPESA).
021500 P6021-LE-DESPESA-FIM.
021600     EXIT.
021700
021800 P6030-CARGA-ALERTA.
021900     MOVE ZERO TO WS-QTD-ALERTA.
022000     OPEN INPUT ALERTA.
022100     PERFORM P6031-LE-ALERTA THRU P6031-LE-ALERTA-FIM
022200         UNTIL FS-ALR = "10".
022300     CLOSE ALERTA.
022400 P6031-LE-ALERTA.
022500     READ ALERTA
022600         AT END
022700             MOVE "10" TO FS-ALR
022800             GO TO P6031-LE-ALERTA-FIM.
022900     ADD 1 TO WS-QTD-ALERTA.
023000     MOVE ALR-ID        TO WS-ALR-ID(WS-QTD-ALERTA).
023100     MOVE ALR-LIMITE    TO WS-ALR-LIMITE(WS-QTD-ALERTA).
023200     MOVE ALR-PERIODO   TO WS-ALR-PERIODO(WS-QTD-ALERTA).
023300     MOVE ALR-CATEGORIA TO WS-ALR-CATEG(WS-QTD-ALERTA).
023400     MOVE ALR-ATIVO     TO WS-ALR-ATIVO(WS-QTD-ALERTA).
023500 P6031-LE-ALERTA-FIM.
023600     EXIT.
023700
023800 P6040-CARGA-CONTA.
023900     MOVE ZERO TO WS-QTD-CONTA.
024000     OPEN INPUT CONTA.
024100     PERFORM P6041-LE-CONTA THRU P6041-LE-CONTA-FIM
024200         UNTIL FS-CTA = "10".
024300     CLOSE CONTA.
024400 P6041-LE-CONTA.
024500     READ CONTA
024600         AT END
024700             MOVE "10" TO FS-CTA
024800             GO TO P6041-LE-CONTA-FIM.
024900     ADD 1 TO WS-QTD-CONTA.
025000     MOVE CTA-ID   TO WS-CTA-ID(WS-QTD-CONTA).
025100     MOVE CTA-NOME TO WS-CTA-NOME(WS-QTD-CONTA).
025200     MOVE CTA-TIPO-RATEIO TO WS-CTA-TIPO(WS-QTD-CONTA).
025300 P6041-LE-CONTA-FIM.
025400     EXIT.
025500
025600 P6050-CARGA-PESSOA.
025700     MOVE ZERO TO WS-QTD-TODAS-PESSOAS.
025800     OPEN INPUT PESSOA.
025900     PERFORM P6051-LE-PESSOA THRU P6051-LE-PESSOA-FIM
026000         UNTIL FS-PES = "10".
026100     CLOSE PESSOA.
026200 P6051-LE-PESSOA.
026300     READ PESSOA
026400         AT END
026500             MOVE "10" TO FS-PES
026600             GO TO P6051-LE-PESSOA-FIM.
026700     ADD 1 TO WS-QTD-TODAS-PESSOAS.
026800     MOVE PES-CONTA-ID TO WS-TPE-CONTA(WS-QTD-TODAS-PESSOAS).
026900     MOVE PES-NOME     TO WS-TPE-NOME(WS-QTD-TODAS-PESSOAS).
027000     MOVE PES-SALDO    TO WS-TPE-SALDO(WS-QTD-TODAS-PESSOAS).
027100 P6051-LE-PESSOA-FIM.
027200     EXIT.
027300
027400*****************************************************************
027500*  DESPESAS POR CATEGORIA - QUEBRA EM ORDEM ALFABETICA, UMA       *
027600*  LINHA DE DETALHE POR DESPESA, SUBTOTAL DA CATEGORIA E TOTAL    *
027700*  GERAL NO FIM.                                                  *
027800*****************************************************************
027900 P6100-CATEGORIA-SUMARIO.
028000     MOVE "DESPESAS POR CATEGORIA" TO TIT-TEXTO.
028100     WRITE REG-RELATO FROM LINHA-TITULO.
028200     PERFORM P6105-ORDENA-CATEGORIA.
028300     MOVE ZERO TO WS-TOTAL-GERAL.
028400     PERFORM P6110-IMPRIME-CATEGORIA
028500         VARYING IX-CAT FROM 1 BY 1
028600         UNTIL IX-CAT > WS-QTD-CATEGORIA.
028700     MOVE WS-TOTAL-GERAL TO TOTG-VALOR.
028800     WRITE REG-RELATO FROM LINHA-TOTAL-GERAL.
028900
029000* ORDENACAO POR TROCA ADJACENTE (BOLHA) DA TABELA DE CATEGORIAS,
029100* PELO NOME, PARA A QUEBRA DO RELATORIO SAIR EM ORDEM ALFABETICA.
029200 P6105-ORDENA-CATEGORIA.
029300     IF WS-QTD-CATEGORIA < 2 GO TO P6105-ORDENA-CATEGORIA-FIM.
029400     COMPUTE WS-ORD-LIMITE = WS-QTD-CATEGORIA - 1.
029500     PERFORM P6106-PASSADA
029600         VARYING WS-ORD-I FROM 1 BY 1
029700         UNTIL WS-ORD-I > WS-ORD-LIMITE.
029800 P6105-ORDENA-CATEGORIA-FIM.
029900     EXIT.
030000
030100 P6106-PASSADA.
030200     PERFORM P6107-COMPARA-TROCA
030300         VARYING WS-ORD-J FROM 1 BY 1
030400         UNTIL WS-ORD-J > WS-ORD-LIMITE.
030500
030600 P6107-COMPARA-TROCA.
030700     IF WS-CAT-NOME(WS-ORD-J) NOT > WS-CAT-NOME(WS-ORD-J + 1)
030800         GO TO P6107-COMPARA-TROCA-FIM.
030900     MOVE WS-CAT-NOME(WS-ORD-J)       TO WS-ORD-TEMP-NOME.
031000     MOVE WS-CAT-DESCR(WS-ORD-J)      TO WS-ORD-TEMP-DESCR.
031100     MOVE WS-CAT-NOME(WS-ORD-J + 1)   TO WS-CAT-NOME(WS-ORD-J).
031200     MOVE WS-CAT-DESCR(WS-ORD-J + 1)  TO WS-CAT-DESCR(WS-ORD-J).
031300     MOVE WS-ORD-TEMP-NOME            TO WS-CAT-NOME(WS-ORD-J + 1).
031400     MOVE WS-ORD-TEMP-DESCR           TO WS-CAT-DESCR(WS-ORD-J + 1).
031500 P6107-COMPARA-TROCA-FIM.
031600     EXIT.
031700
031800 P6110-IMPRIME-CATEGORIA.
031900     MOVE WS-CAT-NOME(IX-CAT) TO CATCAB-NOME.
032000     WRITE REG-RELATO FROM LINHA-CATEG-CAB.
032100     MOVE ZERO TO WS-SUBTOTAL-CATEG.
032200     PERFORM P6111-IMPRIME-DESPESA
032300         VARYING IX-DSP FROM 1 BY 1
032400         UNTIL IX-DSP > WS-QTD-DESPESA.
032500     MOVE WS-SUBTOTAL-CATEG TO SUB-VALOR.
032600     WRITE REG-RELATO FROM LINHA-SUBTOTAL.
032700     ADD WS-SUBTOTAL-CATEG TO WS-TOTAL-GERAL.
032800
032900 P6111-IMPRIME-DESPESA.
033000     IF WS-DSP-CATEG(IX-DSP) NOT = WS-CAT-NOME(IX-CAT)
033100         GO TO P6111-IMPRIME-DESPESA-FIM.
033200     MOVE WS-DSP-DATA(IX-DSP) TO WS-DATA-DESPESA.
033300     MOVE WS-DDP-DIA  TO DET-DIA.
033400     MOVE WS-DDP-MES  TO DET-MES.
033500     MOVE WS-DDP-ANO  TO DET-ANO.
033600     MOVE WS-DSP-DESCR(IX-DSP) TO DET-DESCRICAO.
033700     MOVE WS-DSP-VALOR(IX-DSP) TO DET-VALOR.
033800     WRITE REG-RELATO FROM LINHA-DESP-DET.
033900     ADD WS-DSP-VALOR(IX-DSP) TO WS-SUBTOTAL-CATEG.
034000 P6111-IMPRIME-DESPESA-FIM.
034100     EXIT.
034200
034300*****************************************************************
034400*  DESPESAS POR MES - UMA LINHA POR MES DO ANO (1 A 12) COM A     *
034500*  QUANTIDADE DE LANCAMENTOS E O TOTAL, PULANDO MESES SEM         *
034600*  MOVIMENTO.                                                    *
034700*****************************************************************
034800 P6200-MES-SUMARIO.
034900     MOVE "DESPESAS POR MES" TO TIT-TEXTO.
035000     WRITE REG-RELATO FROM LINHA-TITULO.
035100     PERFORM P6210-IMPRIME-MES
035200         VARYING WS-MES-ATUAL FROM 1 BY 1
035300         UNTIL WS-MES-ATUAL > 12.
035400
035500 P6210-IMPRIME-MES.
035600     MOVE ZERO TO WS-QTDE-MES.
035700     MOVE ZERO TO WS-TOTAL-MES.
035800     PERFORM P6211-SOMA-DESPESA-MES
035900         VARYING IX-DSP FROM 1 BY 1
036000         UNTIL IX-DSP > WS-QTD-DESPESA.
036100     IF WS-QTDE-MES = ZERO GO TO P6210-IMPRIME-MES-FIM.
036200     MOVE WS-MES-ATUAL  TO MES-DET-NUM.
036300     MOVE WS-QTDE-MES   TO MES-DET-QTDE.
036400     MOVE WS-TOTAL-MES  TO MES-DET-VALOR.
036500     WRITE REG-RELATO FROM LINHA-MES-DET.
036600 P6210-IMPRIME-MES-FIM.
036700     EXIT.
036800
036900 P6211-SOMA-DESPESA-MES.
037000     MOVE WS-DSP-DATA(IX-DSP) TO WS-DATA-DESPESA.
037100     IF WS-DDP-MES NOT = WS-MES-ATUAL
037200         GO TO P6211-SOMA-DESPESA-MES-FIM.
037300     ADD 1 TO WS-QTDE-MES.
037400     ADD WS-DSP-VALOR(IX-DSP) TO WS-TOTAL-MES.
037500 P6211-SOMA-DESPESA-MES-FIM.
037600     EXIT.
037700
037800*****************************************************************
037900*  RESULTADO DA VERIFICACAO DE ALERTAS - REAPROVEITA OS MESMOS    *
038000*  PARAGRAFOS DE GAS020/GAS030/GAS050 (COPY GASALRP.CPY), QUE JA  *
038100*  IMPRIMEM A LINHA DE DETALHE DE CADA ALERTA DISPARADO E GRAVAM  *
038200*  A NOTIFICACAO CORRESPONDENTE.                                  *
038300*****************************************************************
038400 P6300-ALERTA-SUMARIO.
038500     MOVE "RESULTADO DA VERIFICACAO DE ALERTAS" TO TIT-TEXTO.
038600     WRITE REG-RELATO FROM LINHA-TITULO.
038700     PERFORM P-ALR-VERIFICA-TUDO.
038800     MOVE "ALERTAS VERIFICADOS....................:" TO CNT-TEXTO.
038900     MOVE WS-ALR-VERIFICADOS TO CNT-VALOR.
039000     WRITE REG-RELATO FROM LINHA-CONTAGEM.
039100     MOVE "ALERTAS DISPARADOS.....................:" TO CNT-TEXTO.
039200     MOVE WS-ALR-DISPARADOS TO CNT-VALOR.
039300     WRITE REG-RELATO FROM LINHA-CONTAGEM.
039400
039500*****************************************************************
039600*  RESUMO DE SALDO DAS CONTAS COMPARTILHADAS - LE O SALDO JA      *
039700*  CALCULADO E GRAVADO PELO GAS040 (NAO RECALCULA NADA AQUI).     *
039800*****************************************************************
039900 P6400-DEBT-SUMARIO.
040000     MOVE "RESUMO DE SALDOS DAS CONTAS COMPARTILHADAS" TO TIT-TEXTO.
040100     WRITE REG-RELATO FROM LINHA-TITULO.
040200     PERFORM P6410-IMPRIME-CONTA
040300         VARYING IX-CTA FROM 1 BY 1
040400         UNTIL IX-CTA > WS-QTD-CONTA.
040500
040600 P6410-IMPRIME-CONTA.
040700     MOVE WS-CTA-NOME(IX-CTA) TO DEBT-CAB-NOME.
040800     WRITE REG-RELATO FROM LINHA-DEBT-CAB.
040900     PERFORM P6420-IMPRIME-PARTICIPANTE
041000         VARYING IX-TPE FROM 1 BY 1
041100         UNTIL IX-TPE > WS-QTD-TODAS-PESSOAS.
041200     MOVE ZERO TO WS-CTA-TOTAL-CALC.
041300     PERFORM P6430-SOMA-DESPESA-CONTA
041400         VARYING IX-DSP FROM 1 BY 1
041500         UNTIL IX-DSP > WS-QTD-DESPESA.
041600     MOVE WS-CTA-TOTAL-CALC TO DEBT-TOT-VALOR.
041700     WRITE REG-RELATO FROM LINHA-DEBT-TOTAL.
041800
041900 P6420-IMPRIME-PARTICIPANTE.
042000     IF WS-TPE-CONTA(IX-TPE) NOT = WS-CTA-ID(IX-CTA)
042100         GO TO P6420-IMPRIME-PARTICIPANTE-FIM.
042200     MOVE WS-TPE-NOME(IX-TPE) TO DEBT-DET-NOME.
042300     IF WS-TPE-SALDO(IX-TPE) > ZERO
042400         MOVE "DEBE RECIBIR" TO DEBT-DET-SITUACAO
042500         MOVE WS-TPE-SALDO(IX-TPE) TO WS-DEBT-VALOR-ABS
042600         GO TO P6421-IMPRIME-VALOR.
042700     IF WS-TPE-SALDO(IX-TPE) < ZERO
042800         MOVE "DEBE PAGAR" TO DEBT-DET-SITUACAO
042900         COMPUTE WS-DEBT-VALOR-ABS = ZERO - WS-TPE-SALDO(IX-TPE)
043000         GO TO P6421-IMPRIME-VALOR.
043100     MOVE "ESTA AL DIA" TO DEBT-DET-SITUACAO.
043200     MOVE ZERO TO WS-DEBT-VALOR-ABS.
043300 P6421-IMPRIME-VALOR.
043400     MOVE WS-DEBT-VALOR-ABS TO DEBT-DET-VALOR.
043500     WRITE REG-RELATO FROM LINHA-DEBT-DET.
043600 P6420-IMPRIME-PARTICIPANTE-FIM.
043700     EXIT.
043800
043900 P6430-SOMA-DESPESA-CONTA.
044000     IF WS-DSP-CONTA(IX-DSP) NOT = WS-CTA-ID(IX-CTA)
044100         GO TO P6430-SOMA-DESPESA-CONTA-FIM.
044200     ADD WS-DSP-VALOR(IX-DSP) TO WS-CTA-TOTAL-CALC.
044300 P6430-SOMA-DESPESA-CONTA-FIM.
044400     EXIT.
044500
044600 P6900-TOTAIS.
044700     MOVE WS-DP-DIA TO CAB-DIA.
044800     MOVE WS-DP-MES TO CAB-MES.
044900     MOVE WS-DP-ANO TO CAB-ANO.
045000     WRITE REG-RELATO FROM LINHA-CABEC.
045100     WRITE REG-RELATO FROM LINHA-TRACO.
045200     MOVE "FECHAMENTO DO RESUMO GERAL" TO TIT-TEXTO.
045300     WRITE REG-RELATO FROM LINHA-TITULO.
045400     MOVE "CATEGORIAS RESUMIDAS...................:" TO CNT-TEXTO.
045500     MOVE WS-QTD-CATEGORIA TO CNT-VALOR.
045600     WRITE REG-RELATO FROM LINHA-CONTAGEM.
045700     MOVE "DESPESAS CONSIDERADAS..................:" TO CNT-TEXTO.
045800     MOVE WS-QTD-DESPESA TO CNT-VALOR.
045900     WRITE REG-RELATO FROM LINHA-CONTAGEM.
046000     MOVE "CONTAS COMPARTILHADAS RESUMIDAS........:" TO CNT-TEXTO.
046100     MOVE WS-QTD-CONTA TO CNT-VALOR.
046200     WRITE REG-RELATO FROM LINHA-CONTAGEM.
