000100*****************************************************************
000200*  GASCAT.CPY                                                   *
000300*  LEIAUTE DO CADASTRO DE CATEGORIAS DE GASTO (CATEGORY-FILE)    *
000400*  HISTORICO:                                                   *
000500*  10/03/1999 RFM  CRIACAO                                      *
000600*  14/06/2000 RFM  INCLUIDA TABELA EM MEMORIA P/ BUSCA POR NOME  *
000700*  05/02/2002 RFM  CAMPO DE BUSCA P/ CATALOGACAO AUTOMATICA      *
000800*****************************************************************
000900 01  REG-CATEGORIA.
001000     03  CAT-NOME             PIC X(20).
001100     03  CAT-DESCRICAO        PIC X(40).
001200*    RESERVA P/ EXPANSAO FUTURA DO CADASTRO DE CATEGORIAS
001300     03  FILLER               PIC X(05).
001400
001500* TABELA EM MEMORIA - CARREGADA NO INICIO DE CADA PROGRAMA
001600 01  WS-TAB-CATEGORIA.
001700     03  WS-QTD-CATEGORIA     PIC 9(04) COMP VALUE ZERO.
001800     03  WS-CAT-OCOR OCCURS 0100 TIMES
001900                     INDEXED BY IX-CAT.
002000         05  WS-CAT-NOME      PIC X(20).
002100         05  WS-CAT-DESCR     PIC X(40).
002200
002300 77  WS-CAT-ACHADA            PIC X(01) VALUE "N".
002400     88  CAT-FOI-ACHADA       VALUE "S".
002500     88  CAT-NAO-ACHADA       VALUE "N".
002600 77  WS-CAT-PROCURA           PIC X(20) VALUE SPACES.
002700 77  WS-CTL-CATEG-NOVA        PIC X(20) VALUE SPACES.
