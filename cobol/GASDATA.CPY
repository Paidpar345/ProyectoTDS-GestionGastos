000100*****************************************************************
000200*  GASDATA.CPY                                                  *
000300*  CAMPOS DE DATA DE USO GERAL - GESTAO DE GASTOS                *
000400*  HISTORICO:                                                   *
000500*  10/03/1999 RFM  CRIACAO - EXTRAIDO DOS PROGRAMAS BANCOxx      *
000600*  18/12/1999 RFM  AJUSTE VIRADA DO ANO 2000 (Y2K) - ANO C/4 POS *
000700*  22/11/2001 RFM  REDEFINES P/ COMPARAR DATA COMO AAAAMMDD      *
000800*  05/02/2002 RFM  TABELA DE NOMES DE MES (RELATORIO DE DESPESA) *
000900*  22/07/2002 RFM  NOME DO MES EM ESPANHOL P/ ENTRADA NO         *
001000*                  CONTROLADOR DE GASTOS (GAS050)      (CTRL-0071)
001100*****************************************************************
001200 01  WS-DATA-PROCESSO.
001300     03  WS-DP-ANO            PIC 9(04).
001400     03  WS-DP-MES            PIC 9(02).
001500     03  WS-DP-DIA            PIC 9(02).
001600 01  WS-DATA-PROCESSO-N REDEFINES WS-DATA-PROCESSO
001700                          PIC 9(08).
001800
001900* INICIO DO PERIODO DO ALERTA (SEMANAL OU MENSAL)
002000 01  WS-DATA-LIMITE.
002100     03  WL-ANO               PIC 9(04).
002200     03  WL-MES               PIC 9(02).
002300     03  WL-DIA               PIC 9(02).
002400 01  WS-DATA-LIMITE-N REDEFINES WS-DATA-LIMITE
002500                          PIC 9(08).
002600
002700 77  WS-DIA-TEMP              PIC S9(03) COMP VALUE ZERO.
002800
002900 77  WS-DIAS-MES-01           PIC 9(02) VALUE 31.
003000 77  WS-DIAS-MES-02           PIC 9(02) VALUE 28.
003100 77  WS-DIAS-MES-03           PIC 9(02) VALUE 31.
003200 77  WS-DIAS-MES-04           PIC 9(02) VALUE 30.
003300 77  WS-DIAS-MES-05           PIC 9(02) VALUE 31.
003400 77  WS-DIAS-MES-06           PIC 9(02) VALUE 30.
003500 77  WS-DIAS-MES-07           PIC 9(02) VALUE 31.
003600 77  WS-DIAS-MES-08           PIC 9(02) VALUE 31.
003700 77  WS-DIAS-MES-09           PIC 9(02) VALUE 30.
003800 77  WS-DIAS-MES-10           PIC 9(02) VALUE 31.
003900 77  WS-DIAS-MES-11           PIC 9(02) VALUE 30.
004000 77  WS-DIAS-MES-12           PIC 9(02) VALUE 31.
004100
004200 77  WS-CTL-MES-NUM           PIC 9(02) VALUE ZERO.
004300 77  WS-CTL-NOME-MES          PIC X(03) VALUE SPACES.
004400*
004500* NOME DO MES POR EXTENSO, EM ESPANHOL, RECEBIDO DO CARTAO DE
004600* ACAO DO CONTROLADOR DE GASTOS (GAS050) - ENTRADA DE
004700* P-CTL-MES-NUMERO, QUE CONVERTE PARA WS-CTL-MES-NUM.
004800 77  WS-CTL-MES-NOME          PIC X(10) VALUE SPACES.
004900 77  WS-CTL-MES-INVALIDO      PIC X(01) VALUE "N".
005000     88  CTL-MES-E-INVALIDO      VALUE "S".
005100     88  CTL-MES-E-VALIDO        VALUE "N".
