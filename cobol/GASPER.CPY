000100*****************************************************************
000200*  GASPER.CPY                                                   *
000300*  LEIAUTE DOS PARTICIPANTES DE CONTA COMPARTILHADA (PERSON-FILE)*
000400*  HISTORICO:                                                   *
000500*  14/06/2000 RFM  CRIACAO                                      *
000600*  30/01/2002 RFM  TABELA EM MEMORIA P/ RATEIO E SALDO           *
000700*  05/02/2002 RFM  CAMPO DE TRABALHO P/ CALCULO DE RATEIO        *
000800*****************************************************************
000900 01  REG-PESSOA.
001000     03  PES-CONTA-ID         PIC 9(04).
001100     03  PES-NOME             PIC X(20).
001200     03  PES-PERCENTUAL       PIC 9(03)V99.
001300     03  PES-SALDO            PIC S9(07)V99.
001400*    RESERVA P/ EXPANSAO FUTURA DO REGISTRO DE PARTICIPANTE
001500     03  FILLER               PIC X(04).
001600
001700* TABELA EM MEMORIA - PARTICIPANTES DA CONTA EM PROCESSAMENTO
001800 01  WS-TAB-PESSOA.
001900     03  WS-QTD-PESSOA        PIC 9(03) COMP VALUE ZERO.
002000     03  WS-PES-OCOR OCCURS 0050 TIMES
002100                     INDEXED BY IX-PES.
002200         05  WS-PES-NOME      PIC X(20).
002300         05  WS-PES-PERCENT   PIC 9(03)V99.
002400         05  WS-PES-SALDO     PIC S9(07)V99.
002500
002600 77  WS-CTL-VALOR-PARTIC      PIC S9(07)V99 VALUE ZERO.
002700 77  WS-CTL-VALOR-BASE        PIC S9(07)V99 VALUE ZERO.
