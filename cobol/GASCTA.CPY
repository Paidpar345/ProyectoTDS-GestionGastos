000100*****************************************************************
000200*  GASCTA.CPY                                                   *
000300*  LEIAUTE DAS CONTAS COMPARTILHADAS (ACCOUNT-FILE)              *
000400*  HISTORICO:                                                   *
000500*  14/06/2000 RFM  CRIACAO                                      *
000600*****************************************************************
000700 01  REG-CONTA.
000800     03  CTA-ID               PIC 9(04).
000900     03  CTA-NOME             PIC X(30).
001000     03  CTA-TIPO-RATEIO      PIC X(01).
001100         88  CTA-RATEIO-IGUAL      VALUE "E".
001200         88  CTA-RATEIO-PERCENT    VALUE "P".
001300*    RESERVA P/ EXPANSAO FUTURA DO REGISTRO DE CONTA
001400     03  FILLER               PIC X(05).
001500
001600* TABELA EM MEMORIA - CADASTRO COMPLETO DE CONTAS COMPARTILHADAS
001700 01  WS-TAB-CONTA.
001800     03  WS-QTD-CONTA         PIC 9(04) COMP VALUE ZERO.
001900     03  WS-CTA-OCOR OCCURS 0200 TIMES
002000                     INDEXED BY IX-CTA.
002100         05  WS-CTA-ID        PIC 9(04).
002200         05  WS-CTA-NOME      PIC X(30).
002300         05  WS-CTA-TIPO      PIC X(01).
