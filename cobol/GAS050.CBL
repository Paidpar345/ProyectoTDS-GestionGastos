000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GAS050.
000300 AUTHOR.        ROGERIO MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  14/06/2000.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GESTAO DE GASTOS.
000800*****************************************************************
000900*  GAS050 - MANUTENCAO DE DESPESAS PESSOAIS (REGISTRO, ALTERACAO *
001000*  E EXCLUSAO).  LE UM PEDIDO DE ACAO POR LINHA DO ARQUIVO DE    *
001100*  ACOES (ANTIGAS TELAS DE INCLUSAO/ALTERACAO/EXCLUSAO DE TITULO *
001200*  DO BANCO01/BANCO03/BANCO05/BANCO06/BANCONF/BANCO251, HOJE     *
001300*  RODADAS EM LOTE).  DESPESA JA LANCADA NUMA CONTA COMPARTILHADA*
001400*  (COM PAGADOR/CONTA-ID PREENCHIDOS) NAO PODE SER ALTERADA NEM  *
001500*  EXCLUIDA POR AQUI - TEM DE SER AJUSTADA PELA ROTINA DE CONTA  *
001600*  COMPARTILHADA (GAS040).                                      *
001700*  HISTORICO:                                                   *
001800*  14/06/2000 RFM  CRIACAO - INCLUSAO/ALTERACAO/EXCLUSAO DE      *
001900*                  DESPESA EM LOTE                         (CTRL-0045)
002000*  18/12/1999 RFM  AJUSTE VIRADA DO ANO 2000 (Y2K) NA DATA DO     *
002100*                  PROCESSAMENTO                           (CTRL-0033)
002200*  30/01/2002 RFM  PASSAGEM DOS CADASTROS PARA COPY BOOKS       *
002300*                  PADRAO E PARAGRAFOS DE CONTROLE PARA         *
002400*                  GASCTLP.CPY                              (CTRL-0058)
002500*  08/02/2002 RFM  BLOQUEIO DE ALTERACAO/EXCLUSAO DE DESPESA     *
002600*                  JA RATEADA EM CONTA COMPARTILHADA        (CTRL-0063)
002700*  08/02/2002 RFM  RE-VERIFICACAO DE ALERTAS APOS CADA REGISTRO *
002800*                  DE DESPESA PESSOAL                       (CTRL-0064)
002900*  22/07/2002 RFM  CARTAO DE ACAO PASSA A ACEITAR O MES DA       *
003000*                  DESPESA POR EXTENSO, EM ESPANHOL, ALEM DO     *
003100*                  NUMERICO EMBUTIDO EM ACAO-DATA (REGRA DO      *
003200*                  CONTROLADOR DE GASTOS) - NOME DESCONHECIDO    *
003300*                  REJEITA A ACAO                        (CTRL-0071)
003400*  22/07/2002 RFM  CATEGORIA DOBRADA P/ MAIUSCULA ANTES DA       *
003500*                  CATALOGACAO AUTOMATICA E DA BUSCA, IGUAL A    *
003600*                  REGRA JA USADA NA IMPORTACAO (GAS020)   (CTRL-0072)
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT DESPESA      ASSIGN TO DISK
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS FS-DSP.
004700     SELECT CATEGORIA    ASSIGN TO DISK
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-CAT.
005000     SELECT ALERTA       ASSIGN TO DISK
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-ALR.
005300     SELECT NOTIF        ASSIGN TO DISK
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-NTF.
005600     SELECT EXPACAO      ASSIGN TO DISK
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-ACA.
005900     SELECT RELATO       ASSIGN TO PRINTER.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  DESPESA
006400     LABEL RECORD IS STANDARD
006500     VALUE OF FILE-ID IS "EXPENSE-FILE".
006600 COPY GASDESP.CPY.
006700
006800 FD  CATEGORIA
006900     LABEL RECORD IS STANDARD
007000     VALUE OF FILE-ID IS "CATEGORY-FILE".
007100 COPY GASCAT.CPY.
007200
007300 FD  ALERTA
007400     LABEL RECORD IS STANDARD
007500     VALUE OF FILE-ID IS "ALERT-FILE".
007600 COPY GASALR.CPY.
007700
007800 FD  NOTIF
007900     LABEL RECORD IS STANDARD
008000     VALUE OF FILE-ID IS "NOTIF-FILE".
008100 COPY GASNTF.CPY.
008200
008300* UM PEDIDO DE ACAO POR LINHA - SUBSTITUI AS ANTIGAS TELAS DE
008400* INCLUSAO/ALTERACAO/EXCLUSAO DE TITULO PELO EQUIVALENTE EM LOTE.
008500 FD  EXPACAO
008600     LABEL RECORD IS STANDARD
008700     VALUE OF FILE-ID IS "EXPACAO-FILE".
008800 01  REG-EXPACAO.
008900     03  ACAO-CODIGO          PIC X(01).
009000         88  ACAO-REGISTRA        VALUE "R".
009100         88  ACAO-ALTERA          VALUE "A".
009200         88  ACAO-EXCLUI          VALUE "E".
009300     03  ACAO-EXP-ID          PIC 9(06).
009400     03  ACAO-VALOR           PIC S9(07)V99.
009500     03  ACAO-DATA            PIC 9(08).
009600     03  ACAO-DATA-R REDEFINES ACAO-DATA.
009700         05  ACAO-ANO             PIC 9(04).
009800         05  ACAO-MES             PIC 9(02).
009900         05  ACAO-DIA             PIC 9(02).
010000     03  ACAO-DESCRICAO       PIC X(30).
010100     03  ACAO-CATEGORIA       PIC X(20).
010200* MES DA DESPESA POR EXTENSO, EM ESPANHOL (ENERO A DICIEMBRE) -
010300* QUANDO PREENCHIDO, SOBREPOE O MES NUMERICO DE ACAO-DATA ACIMA
010400* (REGRA DO CONTROLADOR DE GASTOS).  EM BRANCO, VALE O MES QUE
010500* JA VEM EMBUTIDO EM ACAO-DATA.                        (CTRL-0071)
010600     03  ACAO-MES-NOME        PIC X(10).
010700     03  FILLER               PIC X(06).
010800
010900 FD  RELATO
011000     LABEL RECORD IS OMITTED.
011100 01  REG-RELATO               PIC X(132).
011200
011300 WORKING-STORAGE SECTION.
011400 COPY GASDATA.CPY.
011500 COPY GASRPTL.CPY.
011600* GASCTLP.CPY EXIGE O CADASTRO DE PARTICIPANTES CARREGADO EM
011700* MEMORIA (CAMPO DE TRABALHO DO RATEIO), MESMO QUE ESTE PROGRAMA
011800* NAO MEXA EM CONTA COMPARTILHADA.
011900 COPY GASPER.CPY.
012000
012100 77  FS-DSP                   PIC X(02) VALUE SPACES.
012200 77  FS-CAT                   PIC X(02) VALUE SPACES.
012300 77  FS-ALR                   PIC X(02) VALUE SPACES.
012400 77  FS-NTF                   PIC X(02) VALUE SPACES.
012500 77  FS-ACA                   PIC X(02) VALUE SPACES.
012600
012700* DATA DO SISTEMA (2 DIGITOS DE ANO) - AJUSTE DE SECULO.
012800 01  WS-DATA-SISTEMA.
012900     03  WS-DS-ANO            PIC 99.
013000     03  WS-DS-MES            PIC 99.
013100     03  WS-DS-DIA            PIC 99.
013200 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
013300     03  FILLER               PIC 9(06).
013400
013500 77  WS-QTD-REGISTRADAS       PIC 9(06) COMP VALUE ZERO.
013600 77  WS-QTD-ALTERADAS         PIC 9(06) COMP VALUE ZERO.
013700 77  WS-QTD-EXCLUIDAS         PIC 9(06) COMP VALUE ZERO.
013800 77  WS-QTD-REJEITADAS        PIC 9(06) COMP VALUE ZERO.
013900 77  WS-QTD-ACAO-INVALIDA     PIC 9(06) COMP VALUE ZERO.
014000 77  WS-IX-REMOCAO            PIC 9(06) COMP VALUE ZERO.
014100
014200 77  WS-MSG-LINHA             PIC X(60) VALUE SPACES.
014300 77  WS-MSG-ID                PIC 9(06) VALUE ZERO.
014400
014500 PROCEDURE DIVISION.
014600 COPY GASCTLP.CPY.
014700 COPY GASALRP.CPY.
014800
014900 P5000-INICIO.
015000     PERFORM P5005-DATA-HOJE.
015100     PERFORM P5010-CARGA-CATEGORIA.
015200     PERFORM P5020-CARGA-DESPESA.
015300     PERFORM P5030-CARGA-ALERTA.
015400     MOVE ZERO TO WS-QTD-NOTIF.
015500     MOVE ZERO TO WS-QTD-REGISTRADAS.
015600     MOVE ZERO TO WS-QTD-ALTERADAS.
015700     MOVE ZERO TO WS-QTD-EXCLUIDAS.
015800     MOVE ZERO TO WS-QTD-REJEITADAS.
015900     MOVE ZERO TO WS-QTD-ACAO-INVALIDA.
016000     OPEN INPUT EXPACAO.
016100     OPEN EXTEND CATEGORIA.
016200     OPEN OUTPUT NOTIF.
016300     OPEN OUTPUT RELATO.
016400     PERFORM P5100-LE-ACAO THRU P5100-LE-ACAO-FIM
016500         UNTIL FS-ACA = "10".
016600     CLOSE EXPACAO.
016700     CLOSE CATEGORIA.
016800     CLOSE NOTIF.
016900     PERFORM P5850-GRAVA-DESPESAS.
017000     PERFORM P5950-TOTAIS.
017100     CLOSE RELATO.
017200     STOP RUN.
017300
017400 P5005-DATA-HOJE.
017500     ACCEPT WS-DATA-SISTEMA FROM DATE.
017600     MOVE WS-DS-MES TO WS-DP-MES.
017700     MOVE WS-DS-DIA TO WS-DP-DIA.
017800     IF WS-DS-ANO < 50
017900         COMPUTE WS-DP-ANO = 2000 + WS-DS-ANO
018000         GO TO P5005-DATA-HOJE-FIM.
018100     COMPUTE WS-DP-ANO = 1900 + WS-DS-ANO.
018200 P5005-DATA-HOJE-FIM.
018300     EXIT.
018400
018500 P5010-CARGA-CATEGORIA.
018600     MOVE ZERO TO WS-QTD-CATEGORIA.
018700     OPEN INPUT CATEGORIA.
018800     PERFORM P5011-LE-CATEGORIA THRU P5011-LE-CATEGORIA-FIM
018900         UNTIL FS-CAT = "10".
019000     CLOSE CATEGORIA.
019100 P5011-LE-CATEGORIA.
019200     READ CATEGORIA
019300         AT END
019400             MOVE "10" TO FS-CAT
019500             GO TO P5011-LE-CATEGORIA-FIM.
019600     ADD 1 TO WS-QTD-CATEGORIA.
019700     MOVE CAT-NOME      TO WS-CAT-NOME(WS-QTD-CATEGORIA).
019800     MOVE CAT-DESCRICAO TO WS-CAT-DESCR(WS-QTD-CATEGORIA).
019900 P5011-LE-CATEGORIA-FIM.
020000     EXIT.
020100
020200 P5020-CARGA-DESPESA.
020300     MOVE ZERO TO WS-QTD-DESPESA.
020400     MOVE ZERO TO WS-PROX-ID-DESPESA.
020500     OPEN INPUT DESPESA.
020600     PERFORM P5021-LE-DESPESA THRU P5021-LE-DESPESA-FIM
020700         UNTIL FS-DSP = "10".
020800     CLOSE DESPESA.
020900 P5021-LE-DESPESA.
021000     READ DESPESA
021100         AT END
021200             MOVE "10" TO FS-DSP
021300             GO TO P5021-LE-DESPESA-FIM.
021400     ADD 1 TO WS-QTD-DESPESA.
021500     MOVE DSP-ID        TO WS-DSP-ID(WS-QTD-DESPESA).
021600     MOVE DSP-VALOR     TO WS-DSP-VALOR(WS-QTD-DESPESA).
021700     MOVE DSP-DATA      TO WS-DSP-DATA(WS-QTD-DESPESA).
021800     MOVE DSP-DESCRICAO TO WS-DSP-DESCR(WS-QTD-DESPESA).
021900     MOVE DSP-CATEGORIA TO WS-DSP-CATEG(WS-QTD-DESPESA).
022000     MOVE DSP-PAGADOR   TO WS-DSP-PAGADOR(WS-QTD-DESPESA).
022100     MOVE DSP-CONTA-ID  TO WS-DSP-CONTA(WS-QTD-DESPESA).
022200     IF DSP-ID > WS-PROX-ID-DESPESA MOVE DSP-ID TO WS-PROX-ID-DESPESA.
022300 P5021-LE-DESPESA-FIM.
022400     EXIT.
022500
022600 P5030-CARGA-ALERTA.
022700     MOVE ZERO TO WS-QTD-ALERTA.
022800     OPEN INPUT ALERTA.
022900     PERFORM P5031-LE-ALERTA THRU P5031-LE-ALERTA-FIM
023000         UNTIL FS-ALR = "10".
023100     CLOSE ALERTA.
023200 P5031-LE-ALERTA.
023300     READ ALERTA
023400         AT END
023500             MOVE "10" TO FS-ALR
023600             GO TO P5031-LE-ALERTA-FIM.
023700     ADD 1 TO WS-QTD-ALERTA.
023800     MOVE ALR-ID        TO WS-ALR-ID(WS-QTD-ALERTA).
023900     MOVE ALR-LIMITE    TO WS-ALR-LIMITE(WS-QTD-ALERTA).
024000     MOVE ALR-PERIODO   TO WS-ALR-PERIODO(WS-QTD-ALERTA).
024100     MOVE ALR-CATEGORIA TO WS-ALR-CATEG(WS-QTD-ALERTA).
024200     MOVE ALR-ATIVO     TO WS-ALR-ATIVO(WS-QTD-ALERTA).
024300 P5031-LE-ALERTA-FIM.
024400     EXIT.
024500
024600* DESPACHA O PEDIDO DE ACAO CONFORME O CODIGO (R=REGISTRA,
024700* A=ALTERA, E=EXCLUI).  CODIGO DESCONHECIDO E' CONTADO A PARTE
024800* E IGNORADO.
024900 P5100-LE-ACAO.
025000     READ EXPACAO
025100         AT END
025200             MOVE "10" TO FS-ACA
025300             GO TO P5100-LE-ACAO-FIM.
025400     IF REG-EXPACAO = SPACES GO TO P5100-LE-ACAO-FIM.
025500     IF ACAO-REGISTRA
025600         PERFORM P5200-REGISTRA-DESPESA
025700         GO TO P5100-LE-ACAO-FIM.
025800     IF ACAO-ALTERA
025900         PERFORM P5300-ALTERA-DESPESA
026000         GO TO P5100-LE-ACAO-FIM.
026100     IF ACAO-EXCLUI
026200         PERFORM P5400-EXCLUI-DESPESA
026300         GO TO P5100-LE-ACAO-FIM.
026400     ADD 1 TO WS-QTD-ACAO-INVALIDA.
026500 P5100-LE-ACAO-FIM.
026600     EXIT.
026700
026800* SE O CARTAO DE ACAO TROUXE O MES POR EXTENSO (ACAO-MES-NOME),
026900* CONVERTE PARA NUMERO E RECOMPOE DSP-DATA COM O ANO E O DIA QUE
027000* JA ESTAVAM EM ACAO-DATA.  NOME QUE NAO BATE COM NENHUM DOS DOZE
027100* MESES LIGA CTL-MES-E-INVALIDO - QUEM CHAMA E' QUE REJEITA A
027200* ACAO.  CHAMAR SOMENTE DEPOIS DE MOVE ACAO-DATA TO DSP-DATA.
027300*                                                       (CTRL-0071)
027400 P5150-CONVERTE-MES-ACAO.
027500     MOVE "N" TO WS-CTL-MES-INVALIDO.
027600     IF ACAO-MES-NOME = SPACES GO TO P5150-CONVERTE-MES-ACAO-FIM.
027700     MOVE ACAO-MES-NOME TO WS-CTL-MES-NOME.
027800     PERFORM P-CTL-MES-NUMERO.
027900     IF CTL-MES-E-INVALIDO GO TO P5150-CONVERTE-MES-ACAO-FIM.
028000     COMPUTE DSP-DATA = (ACAO-ANO * 10000) + (WS-CTL-MES-NUM * 100)
028100             + ACAO-DIA.
028200 P5150-CONVERTE-MES-ACAO-FIM.
028300     EXIT.
028400
028500* REGISTRA UMA NOVA DESPESA PESSOAL.  CATEGORIA DESCONHECIDA E'
028600* CRIADA NA HORA COM DESCRICAO EM BRANCO (REGRA DO CONTROLADOR
028700* DE DESPESAS) E OS ALERTAS SAO RE-VERIFICADOS EM SEGUIDA.
028800 P5200-REGISTRA-DESPESA.
028900     MOVE ACAO-VALOR      TO DSP-VALOR.
029000     MOVE ACAO-DATA       TO DSP-DATA.
029100     PERFORM P5150-CONVERTE-MES-ACAO.
029200     IF CTL-MES-E-INVALIDO
029300         MOVE "DESPESA REJEITADA - NOME DE MES INVALIDO"
029400             TO WS-MSG-LINHA
029500         MOVE ZERO TO WS-MSG-ID
029600         ADD 1 TO WS-QTD-REJEITADAS
029700         PERFORM P5900-IMPRIME-MSG-ACAO
029800         GO TO P5200-REGISTRA-DESPESA-FIM.
029900     MOVE ACAO-DESCRICAO  TO DSP-DESCRICAO.
030000     MOVE ACAO-CATEGORIA  TO DSP-CATEGORIA.
030100     MOVE SPACES          TO DSP-PAGADOR.
030200     MOVE ZERO            TO DSP-CONTA-ID.
030300     PERFORM P-CTL-VALIDA-DESPESA.
030400     IF CTL-DESPESA-E-INVALIDA
030500         MOVE "DESPESA REJEITADA - VALOR, DESCRICAO OU CATEGORIA"
030600             TO WS-MSG-LINHA
030700         MOVE ZERO TO WS-MSG-ID
030800         ADD 1 TO WS-QTD-REJEITADAS
030900         PERFORM P5900-IMPRIME-MSG-ACAO
031000         GO TO P5200-REGISTRA-DESPESA-FIM.
031100     MOVE DSP-CATEGORIA TO WS-CTL-CATEG-NOVA.
031200     PERFORM P-CTL-AUTO-CATEGORIA.
031300     PERFORM P-CTL-PROX-ID.
031400     ADD 1 TO WS-QTD-DESPESA.
031500     MOVE DSP-ID        TO WS-DSP-ID(WS-QTD-DESPESA).
031600     MOVE DSP-VALOR     TO WS-DSP-VALOR(WS-QTD-DESPESA).
031700     MOVE DSP-DATA      TO WS-DSP-DATA(WS-QTD-DESPESA).
031800     MOVE DSP-DESCRICAO TO WS-DSP-DESCR(WS-QTD-DESPESA).
031900     MOVE DSP-CATEGORIA TO WS-DSP-CATEG(WS-QTD-DESPESA).
032000     MOVE DSP-PAGADOR   TO WS-DSP-PAGADOR(WS-QTD-DESPESA).
032100     MOVE DSP-CONTA-ID  TO WS-DSP-CONTA(WS-QTD-DESPESA).
032200     PERFORM P-ALR-VERIFICA-TUDO.
032300     ADD 1 TO WS-QTD-REGISTRADAS.
032400     MOVE "DESPESA REGISTRADA COM SUCESSO" TO WS-MSG-LINHA.
032500     MOVE DSP-ID TO WS-MSG-ID.
032600     PERFORM P5900-IMPRIME-MSG-ACAO.
032700 P5200-REGISTRA-DESPESA-FIM.
032800     EXIT.
032900
033000* ALTERA UMA DESPESA JA CADASTRADA.  REJEITA SE A DESPESA NAO
033100* EXISTIR, SE JA TIVER PAGADOR/CONTA-ID (RATEADA EM CONTA
033200* COMPARTILHADA) OU SE A NOVA CATEGORIA NAO EXISTIR NO CADASTRO
033300* (AQUI NAO HA CATALOGACAO AUTOMATICA - SO NO REGISTRO).
033400 P5300-ALTERA-DESPESA.
033500     MOVE ACAO-EXP-ID TO WS-CTL-ID-PROCURA.
033600     PERFORM P-CTL-BUSCA-DESPESA.
033700     IF CTL-NAO-ACHOU-DESPESA
033800         MOVE "ALTERACAO REJEITADA - DESPESA NAO CADASTRADA"
033900             TO WS-MSG-LINHA
034000         MOVE ACAO-EXP-ID TO WS-MSG-ID
034100         ADD 1 TO WS-QTD-REJEITADAS
034200         PERFORM P5900-IMPRIME-MSG-ACAO
034300         GO TO P5300-ALTERA-DESPESA-FIM.
034400     MOVE WS-DSP-PAGADOR(IX-DSP) TO DSP-PAGADOR.
034500     MOVE WS-DSP-CONTA(IX-DSP)   TO DSP-CONTA-ID.
034600     PERFORM P-CTL-VERIFICA-PAGADOR.
034700     IF CTL-TEM-PAGADOR
034800         MOVE "ALTERACAO REJEITADA - DESPESA DE CONTA COMPARTILHADA"
034900             TO WS-MSG-LINHA
035000         MOVE ACAO-EXP-ID TO WS-MSG-ID
035100         ADD 1 TO WS-QTD-REJEITADAS
035200         PERFORM P5900-IMPRIME-MSG-ACAO
035300         GO TO P5300-ALTERA-DESPESA-FIM.
035400     MOVE ACAO-CATEGORIA TO WS-CAT-PROCURA.
035500     PERFORM P-CTL-BUSCA-CATEGORIA.
035600     IF CAT-NAO-ACHADA
035700         MOVE "ALTERACAO REJEITADA - CATEGORIA NAO CADASTRADA"
035800             TO WS-MSG-LINHA
035900         MOVE ACAO-EXP-ID TO WS-MSG-ID
036000         ADD 1 TO WS-QTD-REJEITADAS
036100         PERFORM P5900-IMPRIME-MSG-ACAO
036200         GO TO P5300-ALTERA-DESPESA-FIM.
036300     MOVE ACAO-VALOR      TO DSP-VALOR.
036400     MOVE ACAO-DATA       TO DSP-DATA.
036500     PERFORM P5150-CONVERTE-MES-ACAO.
036600     IF CTL-MES-E-INVALIDO
036700         MOVE "ALTERACAO REJEITADA - NOME DE MES INVALIDO"
036800             TO WS-MSG-LINHA
036900         MOVE ACAO-EXP-ID TO WS-MSG-ID
037000         ADD 1 TO WS-QTD-REJEITADAS
037100         PERFORM P5900-IMPRIME-MSG-ACAO
037200         GO TO P5300-ALTERA-DESPESA-FIM.
037300     MOVE ACAO-DESCRICAO  TO DSP-DESCRICAO.
037400     MOVE ACAO-CATEGORIA  TO DSP-CATEGORIA.
037500     PERFORM P-CTL-VALIDA-DESPESA.
037600     IF CTL-DESPESA-E-INVALIDA
037700         MOVE "ALTERACAO REJEITADA - VALOR OU DESCRICAO INVALIDOS"
037800             TO WS-MSG-LINHA
037900         MOVE ACAO-EXP-ID TO WS-MSG-ID
038000         ADD 1 TO WS-QTD-REJEITADAS
038100         PERFORM P5900-IMPRIME-MSG-ACAO
038200         GO TO P5300-ALTERA-DESPESA-FIM.
038300     MOVE DSP-VALOR     TO WS-DSP-VALOR(IX-DSP).
038400     MOVE DSP-DATA      TO WS-DSP-DATA(IX-DSP).
038500     MOVE DSP-DESCRICAO TO WS-DSP-DESCR(IX-DSP).
038600     MOVE DSP-CATEGORIA TO WS-DSP-CATEG(IX-DSP).
038700     ADD 1 TO WS-QTD-ALTERADAS.
038800     MOVE "DESPESA ALTERADA COM SUCESSO" TO WS-MSG-LINHA.
038900     MOVE ACAO-EXP-ID TO WS-MSG-ID.
039000     PERFORM P5900-IMPRIME-MSG-ACAO.
039100 P5300-ALTERA-DESPESA-FIM.
039200     EXIT.
039300
039400* EXCLUI UMA DESPESA CADASTRADA.  MESMA RESTRICAO DA ALTERACAO -
039500* DESPESA RATEADA EM CONTA COMPARTILHADA NAO PODE SER EXCLUIDA
039600* POR AQUI.
039700 P5400-EXCLUI-DESPESA.
039800     MOVE ACAO-EXP-ID TO WS-CTL-ID-PROCURA.
039900     PERFORM P-CTL-BUSCA-DESPESA.
040000     IF CTL-NAO-ACHOU-DESPESA
040100         MOVE "EXCLUSAO REJEITADA - DESPESA NAO CADASTRADA"
040200             TO WS-MSG-LINHA
040300         MOVE ACAO-EXP-ID TO WS-MSG-ID
040400         ADD 1 TO WS-QTD-REJEITADAS
040500         PERFORM P5900-IMPRIME-MSG-ACAO
040600         GO TO P5400-EXCLUI-DESPESA-FIM.
040700     MOVE WS-DSP-PAGADOR(IX-DSP) TO DSP-PAGADOR.
040800     MOVE WS-DSP-CONTA(IX-DSP)   TO DSP-CONTA-ID.
040900     PERFORM P-CTL-VERIFICA-PAGADOR.
041000     IF CTL-TEM-PAGADOR
041100         MOVE "EXCLUSAO REJEITADA - DESPESA DE CONTA COMPARTILHADA"
041200             TO WS-MSG-LINHA
041300         MOVE ACAO-EXP-ID TO WS-MSG-ID
041400         ADD 1 TO WS-QTD-REJEITADAS
041500         PERFORM P5900-IMPRIME-MSG-ACAO
041600         GO TO P5400-EXCLUI-DESPESA-FIM.
041700     PERFORM P5430-REMOVE-DA-TABELA.
041800     ADD 1 TO WS-QTD-EXCLUIDAS.
041900     MOVE "DESPESA EXCLUIDA COM SUCESSO" TO WS-MSG-LINHA.
042000     MOVE ACAO-EXP-ID TO WS-MSG-ID.
042100     PERFORM P5900-IMPRIME-MSG-ACAO.
042200 P5400-EXCLUI-DESPESA-FIM.
042300     EXIT.
042400
042500* FECHA O BURACO DEIXADO NA TABELA PELA EXCLUSAO, DESLOCANDO
042600* CADA OCORRENCIA SEGUINTE UMA POSICAO PARA TRAS.
042700 P5430-REMOVE-DA-TABELA.
042800     PERFORM P5431-DESLOCA-UMA
042900         VARYING WS-IX-REMOCAO FROM IX-DSP BY 1
043000         UNTIL WS-IX-REMOCAO >= WS-QTD-DESPESA.
043100     SUBTRACT 1 FROM WS-QTD-DESPESA.
043200
043300 P5431-DESLOCA-UMA.
043400     MOVE WS-DSP-ID(WS-IX-REMOCAO + 1)
043500         TO WS-DSP-ID(WS-IX-REMOCAO).
043600     MOVE WS-DSP-VALOR(WS-IX-REMOCAO + 1)
043700         TO WS-DSP-VALOR(WS-IX-REMOCAO).
043800     MOVE WS-DSP-DATA(WS-IX-REMOCAO + 1)
043900         TO WS-DSP-DATA(WS-IX-REMOCAO).
044000     MOVE WS-DSP-DESCR(WS-IX-REMOCAO + 1)
044100         TO WS-DSP-DESCR(WS-IX-REMOCAO).
044200     MOVE WS-DSP-CATEG(WS-IX-REMOCAO + 1)
044300         TO WS-DSP-CATEG(WS-IX-REMOCAO).
044400     MOVE WS-DSP-PAGADOR(WS-IX-REMOCAO + 1)
044500         TO WS-DSP-PAGADOR(WS-IX-REMOCAO).
044600     MOVE WS-DSP-CONTA(WS-IX-REMOCAO + 1)
044700         TO WS-DSP-CONTA(WS-IX-REMOCAO).
044800
044900 P5850-GRAVA-DESPESAS.
045000     OPEN OUTPUT DESPESA.
045100     PERFORM P5860-GRAVA-UMA-DESPESA
045200         VARYING IX-DSP FROM 1 BY 1
045300         UNTIL IX-DSP > WS-QTD-DESPESA.
045400     CLOSE DESPESA.
045500
045600 P5860-GRAVA-UMA-DESPESA.
045700     MOVE WS-DSP-ID(IX-DSP)      TO DSP-ID.
045800     MOVE WS-DSP-VALOR(IX-DSP)   TO DSP-VALOR.
045900     MOVE WS-DSP-DATA(IX-DSP)    TO DSP-DATA.
046000     MOVE WS-DSP-DESCR(IX-DSP)   TO DSP-DESCRICAO.
046100     MOVE WS-DSP-CATEG(IX-DSP)   TO DSP-CATEGORIA.
046200     MOVE WS-DSP-PAGADOR(IX-DSP) TO DSP-PAGADOR.
046300     MOVE WS-DSP-CONTA(IX-DSP)   TO DSP-CONTA-ID.
046400     WRITE REG-DESPESA.
046500
046600* LINHA DE TITULO COM O RESULTADO DA ACAO, SEGUIDA DO NUMERO DA
046700* DESPESA ENVOLVIDA.
046800 P5900-IMPRIME-MSG-ACAO.
046900     MOVE WS-MSG-LINHA TO TIT-TEXTO.
047000     WRITE REG-RELATO FROM LINHA-TITULO.
047100     MOVE "NUMERO DA DESPESA......................:" TO CNT-TEXTO.
047200     MOVE WS-MSG-ID TO CNT-VALOR.
047300     WRITE REG-RELATO FROM LINHA-CONTAGEM.
047400
047500 P5950-TOTAIS.
047600     MOVE WS-DP-DIA TO CAB-DIA.
047700     MOVE WS-DP-MES TO CAB-MES.
047800     MOVE WS-DP-ANO TO CAB-ANO.
047900     WRITE REG-RELATO FROM LINHA-CABEC.
048000     WRITE REG-RELATO FROM LINHA-TRACO.
048100     MOVE "MANUTENCAO DE DESPESAS PESSOAIS" TO TIT-TEXTO.
048200     WRITE REG-RELATO FROM LINHA-TITULO.
048300     MOVE "DESPESAS REGISTRADAS...................:" TO CNT-TEXTO.
048400     MOVE WS-QTD-REGISTRADAS TO CNT-VALOR.
048500     WRITE REG-RELATO FROM LINHA-CONTAGEM.
048600     MOVE "DESPESAS ALTERADAS.....................:" TO CNT-TEXTO.
048700     MOVE WS-QTD-ALTERADAS TO CNT-VALOR.
048800     WRITE REG-RELATO FROM LINHA-CONTAGEM.
048900     MOVE "DESPESAS EXCLUIDAS.....................:" TO CNT-TEXTO.
049000     MOVE WS-QTD-EXCLUIDAS TO CNT-VALOR.
049100     WRITE REG-RELATO FROM LINHA-CONTAGEM.
049200     MOVE "ACOES REJEITADAS.......................:" TO CNT-TEXTO.
049300     MOVE WS-QTD-REJEITADAS TO CNT-VALOR.
049400     WRITE REG-RELATO FROM LINHA-CONTAGEM.
049500     MOVE "CODIGOS DE ACAO INVALIDOS..............:" TO CNT-TEXTO.
049600     MOVE WS-QTD-ACAO-INVALIDA TO CNT-VALOR.
049700     WRITE REG-RELATO FROM LINHA-CONTAGEM.
