000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GAS020.
000300 AUTHOR.        ROGERIO MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  22/07/1999.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GESTAO DE GASTOS.
000800*****************************************************************
000900*  GAS020 - IMPORTACAO DO EXTRATO BANCARIO (ARQUIVO CSV COM     *
001000*  CAMPOS SEPARADOS POR ";") PARA O CATALOGO DE DESPESAS, COM    *
001100*  CRIACAO AUTOMATICA DE CATEGORIA DESCONHECIDA E VERIFICACAO    *
001200*  DE ALERTAS DE GASTO AO FINAL DA CARGA.                        *
001300*  HISTORICO:                                                   *
001400*  22/07/1999 RFM  CRIACAO - LEITURA DO EXTRATO DO BANCO (CTRL-0020)
001500*  30/09/1999 RFM  REJEITA LINHA COM MENOS DE 4 CAMPOS      (CTRL-0024)
001600*  18/12/1999 RFM  AJUSTE VIRADA DO ANO 2000 (Y2K) NA DATA DO     *
001700*                  PROCESSAMENTO                           (CTRL-0033)
001800*  14/06/2000 RFM  ACEITA DATA NO FORMATO DD/MM/AAAA ALEM DO      *
001900*                  FORMATO AAAA-MM-DD DO EXTRATO NOVO       (CTRL-0042)
002000*  30/01/2002 RFM  CATEGORIA DESCONHECIDA PASSA A SER CRIADA    *
002100*                  AUTOMATICAMENTE, NAO REJEITA MAIS A LINHA  (CTRL-0057)
002200*  30/01/2002 RFM  RODA VERIFICACAO DE ALERTAS AO FIM DA CARGA, *
002300*                  PARAGRAFOS EM COPY GASALRP.CPY             (CTRL-0058)
002400*  05/02/2002 RFM  CATALOGO DE DESPESA E CATEGORIA PASSAM A    *
002500*                  COPY BOOK (GASDESP/GASCAT/GASCTLP)         (CTRL-0059)
002600*  22/07/2002 RFM  VALIDA SE O VALOR QUEBRADO EM P2400 E'        *
002700*                  REALMENTE NUMERICO ANTES DO COMPUTE - LINHA   *
002800*                  COM LETRA NO VALOR SAIA SEM REJEICAO    (CTRL-0073)
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT EXTRATO      ASSIGN TO DISK
003700            ORGANIZATION IS LINE SEQUENTIAL
003800            FILE STATUS  IS FS-EXT.
003900     SELECT DESPESA      ASSIGN TO DISK
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS  IS FS-DSP.
004200     SELECT CATEGORIA    ASSIGN TO DISK
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-CAT.
004500     SELECT ALERTA       ASSIGN TO DISK
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-ALR.
004800     SELECT NOTIF        ASSIGN TO DISK
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-NTF.
005100     SELECT RELATO       ASSIGN TO PRINTER.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  EXTRATO
005600     LABEL RECORD IS OMITTED.
005700 01  WS-LINHA-CSV             PIC X(120).
005800
005900 FD  DESPESA
006000     LABEL RECORD IS STANDARD
006100     VALUE OF FILE-ID IS "EXPENSE-FILE".
006200 COPY GASDESP.CPY.
006300
006400 FD  CATEGORIA
006500     LABEL RECORD IS STANDARD
006600     VALUE OF FILE-ID IS "CATEGORY-FILE".
006700 COPY GASCAT.CPY.
006800
006900 FD  ALERTA
007000     LABEL RECORD IS STANDARD
007100     VALUE OF FILE-ID IS "ALERT-FILE".
007200 COPY GASALR.CPY.
007300
007400 FD  NOTIF
007500     LABEL RECORD IS STANDARD
007600     VALUE OF FILE-ID IS "NOTIF-FILE".
007700 COPY GASNTF.CPY.
007800
007900 FD  RELATO
008000     LABEL RECORD IS OMITTED.
008100 01  REG-RELATO               PIC X(132).
008200
008300 WORKING-STORAGE SECTION.
008400 COPY GASDATA.CPY.
008500 COPY GASRPTL.CPY.
008600
008700 77  FS-EXT                   PIC X(02) VALUE SPACES.
008800 77  FS-DSP                   PIC X(02) VALUE SPACES.
008900 77  FS-CAT                   PIC X(02) VALUE SPACES.
009000 77  FS-ALR                   PIC X(02) VALUE SPACES.
009100 77  FS-NTF                   PIC X(02) VALUE SPACES.
009200
009300 77  WS-QTD-IMPORTADAS        PIC 9(06) COMP VALUE ZERO.
009400 77  WS-QTD-REJEITADAS        PIC 9(06) COMP VALUE ZERO.
009500 77  WS-LINHA-E-CABECALHO     PIC X(01) VALUE "S".
009600     88  LINHA-E-CABECALHO        VALUE "S".
009700     88  LINHA-NAO-E-CABECALHO    VALUE "N".
009800 77  WS-LINHA-VALIDA          PIC X(01) VALUE "S".
009900     88  LINHA-E-VALIDA           VALUE "S".
010000     88  LINHA-E-INVALIDA         VALUE "N".
010100
010200* CAMPOS DO EXTRATO, APOS QUEBRA POR ";" (UNSTRING)
010300 01  WS-CAMPOS-CSV.
010400     03  CSV-DATA             PIC X(12) VALUE SPACES.
010500     03  CSV-VALOR            PIC X(15) VALUE SPACES.
010600     03  CSV-DESCRICAO        PIC X(30) VALUE SPACES.
010700     03  CSV-CATEGORIA        PIC X(20) VALUE SPACES.
010800 01  WS-CAMPOS-CSV-R REDEFINES WS-CAMPOS-CSV.
010900     03  FILLER               PIC X(77).
011000
011100* DATA CONVERTIDA DO CAMPO CSV-DATA (OS DOIS FORMATOS ACEITOS)
011200 01  WS-DATA-CSV-ISO.
011300     03  DCI-ANO              PIC 9(04).
011400     03  FILLER               PIC X(01).
011500     03  DCI-MES              PIC 9(02).
011600     03  FILLER               PIC X(01).
011700     03  DCI-DIA              PIC 9(02).
011800 01  WS-DATA-CSV-BR.
011900     03  DCB-DIA              PIC 9(02).
012000     03  FILLER               PIC X(01).
012100     03  DCB-MES              PIC 9(02).
012200     03  FILLER               PIC X(01).
012300     03  DCB-ANO              PIC 9(04).
012400 01  WS-DATA-CONVERTIDA.
012500     03  DCV-ANO              PIC 9(04) VALUE ZERO.
012600     03  DCV-MES              PIC 9(02) VALUE ZERO.
012700     03  DCV-DIA              PIC 9(02) VALUE ZERO.
012800 01  WS-DATA-CONVERTIDA-N REDEFINES WS-DATA-CONVERTIDA
012900                              PIC 9(08).
013000
013100* VALOR CONVERTIDO DO CAMPO CSV-VALOR (VIRGULA OU PONTO DECIMAL)
013200 77  WS-VALOR-INTEIRO         PIC 9(07) VALUE ZERO.
013300 77  WS-VALOR-DECIMAL         PIC 9(02) VALUE ZERO.
013400 77  WS-VALOR-CONVERTIDO      PIC S9(07)V99 VALUE ZERO.
013500 77  WS-SEP-ACHADO            PIC X(01) VALUE SPACES.
013600
013700* DATA DO SISTEMA (2 DIGITOS DE ANO) - AJUSTE DE SECULO IGUAL AO
013800* FEITO EM TODOS OS PROGRAMAS DA GESTAO DE GASTOS DESDE A VIRADA
013900* DO ANO 2000.
014000 01  WS-DATA-SISTEMA.
014100     03  WS-DS-ANO            PIC 99.
014200     03  WS-DS-MES            PIC 99.
014300     03  WS-DS-DIA            PIC 99.
014400
014500 PROCEDURE DIVISION.
014600 COPY GASCTLP.CPY.
014700 COPY GASALRP.CPY.
014800
014900 P2000-INICIO.
015000     PERFORM P2005-DATA-HOJE.
015100     PERFORM P2010-CARGA-CATEGORIA.
015200     PERFORM P2020-CARGA-DESPESA.
015300     PERFORM P2030-CARGA-ALERTA.
015400     OPEN INPUT EXTRATO.
015500     OPEN OUTPUT NOTIF.
015600     OPEN OUTPUT RELATO.
015700     MOVE ZERO TO WS-QTD-IMPORTADAS.
015800     MOVE ZERO TO WS-QTD-REJEITADAS.
015900     MOVE "S" TO WS-LINHA-E-CABECALHO.
016000     PERFORM P2100-LE-LINHA THRU P2100-LE-LINHA-FIM
016100         UNTIL FS-EXT = "10".
016200     CLOSE EXTRATO.
016300     PERFORM P2800-GRAVA-CATEGORIAS.
016400     PERFORM P2850-GRAVA-DESPESAS.
016500     PERFORM P2900-TOTAIS.
016600     PERFORM P-ALR-VERIFICA-TUDO.
016700     CLOSE NOTIF RELATO.
016800     STOP RUN.
016900
017000 P2005-DATA-HOJE.
017100     ACCEPT WS-DATA-SISTEMA FROM DATE.
017200     MOVE WS-DS-MES TO WS-DP-MES.
017300     MOVE WS-DS-DIA TO WS-DP-DIA.
017400     IF WS-DS-ANO < 50
017500         COMPUTE WS-DP-ANO = 2000 + WS-DS-ANO
017600         GO TO P2005-DATA-HOJE-FIM.
017700     COMPUTE WS-DP-ANO = 1900 + WS-DS-ANO.
017800 P2005-DATA-HOJE-FIM.
017900     EXIT.
018000
018100 P2010-CARGA-CATEGORIA.
018200     MOVE ZERO TO WS-QTD-CATEGORIA.
018300     OPEN INPUT CATEGORIA.
018400     PERFORM P2011-LE-CATEGORIA THRU P2011-LE-CATEGORIA-FIM
018500         UNTIL FS-CAT = "10".
018600     CLOSE CATEGORIA.
018700 P2011-LE-CATEGORIA.
018800     READ CATEGORIA
018900         AT END
019000             MOVE "10" TO FS-CAT
019100             GO TO P2011-LE-CATEGORIA-FIM.
019200     ADD 1 TO WS-QTD-CATEGORIA.
019300     MOVE CAT-NOME      TO WS-CAT-NOME(WS-QTD-CATEGORIA).
019400     MOVE CAT-DESCRICAO TO WS-CAT-DESCR(WS-QTD-CATEGORIA).
019500 P2011-LE-CATEGORIA-FIM.
019600     EXIT.
019700
019800 P2020-CARGA-DESPESA.
019900     MOVE ZERO TO WS-QTD-DESPESA.
020000     MOVE ZERO TO WS-PROX-ID-DESPESA.
020100     OPEN INPUT DESPESA.
020200     PERFORM P2021-LE-DESPESA THRU P2021-LE-DESPESA-FIM
020300         UNTIL FS-DSP = "10".
020400     CLOSE DESPESA.
020500 P2021-LE-DESPESA.
020600     READ DESPESA
020700         AT END
020800             MOVE "10" TO FS-DSP
020900             GO TO P2021-LE-DESPESA-FIM.
021000     ADD 1 TO WS-QTD-DESPESA.
021100     MOVE DSP-ID        TO WS-DSP-ID(WS-QTD-DESPESA).
021200     MOVE DSP-VALOR     TO WS-DSP-VALOR(WS-QTD-DESPESA).
021300     MOVE DSP-DATA      TO WS-DSP-DATA(WS-QTD-DESPESA).
021400     MOVE DSP-DESCRICAO TO WS-DSP-DESCR(WS-QTD-DESPESA).
021500     MOVE DSP-CATEGORIA TO WS-DSP-CATEG(WS-QTD-DESPESA).
021600     MOVE DSP-PAGADOR   TO WS-DSP-PAGADOR(WS-QTD-DESPESA).
021700     MOVE DSP-CONTA-ID  TO WS-DSP-CONTA(WS-QTD-DESPESA).
021800     IF DSP-ID > WS-PROX-ID-DESPESA MOVE DSP-ID TO WS-PROX-ID-DESPESA.
021900 P2021-LE-DESPESA-FIM.
022000     EXIT.
022100
022200 P2030-CARGA-ALERTA.
022300     MOVE ZERO TO WS-QTD-ALERTA.
022400     OPEN INPUT ALERTA.
022500     PERFORM P2031-LE-ALERTA THRU P2031-LE-ALERTA-FIM
022600         UNTIL FS-ALR = "10".
022700     CLOSE ALERTA.
022800 P2031-LE-ALERTA.
022900     READ ALERTA
023000         AT END
023100             MOVE "10" TO FS-ALR
023200             GO TO P2031-LE-ALERTA-FIM.
023300     ADD 1 TO WS-QTD-ALERTA.
023400     MOVE ALR-ID        TO WS-ALR-ID(WS-QTD-ALERTA).
023500     MOVE ALR-LIMITE    TO WS-ALR-LIMITE(WS-QTD-ALERTA).
023600     MOVE ALR-PERIODO   TO WS-ALR-PERIODO(WS-QTD-ALERTA).
023700     MOVE ALR-CATEGORIA TO WS-ALR-CATEG(WS-QTD-ALERTA).
023800     MOVE ALR-ATIVO     TO WS-ALR-ATIVO(WS-QTD-ALERTA).
023900 P2031-LE-ALERTA-FIM.
024000     EXIT.
024100
024200 P2100-LE-LINHA.
024300     READ EXTRATO
024400         AT END
024500             MOVE "10" TO FS-EXT
024600             GO TO P2100-LE-LINHA-FIM.
024700     IF LINHA-E-CABECALHO
024800         MOVE "N" TO WS-LINHA-E-CABECALHO
024900         GO TO P2100-LE-LINHA-FIM.
025000     IF WS-LINHA-CSV = SPACES GO TO P2100-LE-LINHA-FIM.
025100     PERFORM P2110-QUEBRA-CAMPOS.
025200     IF LINHA-E-INVALIDA
025300         ADD 1 TO WS-QTD-REJEITADAS
025400         GO TO P2100-LE-LINHA-FIM.
025500     PERFORM P2200-PROCESSA-DESPESA.
025600 P2100-LE-LINHA-FIM.
025700     EXIT.
025800
025900* SEPARA OS 4 CAMPOS DO EXTRATO (DATA;VALOR;DESCRICAO;CATEGORIA).
026000* SE O 4O CAMPO FICAR EM BRANCO, A LINHA TINHA MENOS DE 4 CAMPOS.
026100 P2110-QUEBRA-CAMPOS.
026200     MOVE "S" TO WS-LINHA-VALIDA.
026300     MOVE SPACES TO WS-CAMPOS-CSV.
026400     UNSTRING WS-LINHA-CSV DELIMITED BY ";"
026500         INTO CSV-DATA CSV-VALOR CSV-DESCRICAO CSV-CATEGORIA.
026600     IF CSV-CATEGORIA = SPACES
026700         MOVE "N" TO WS-LINHA-VALIDA
026800         GO TO P2110-QUEBRA-CAMPOS-FIM.
026900     PERFORM P2120-CONVERTE-DATA.
027000     IF LINHA-E-INVALIDA GO TO P2110-QUEBRA-CAMPOS-FIM.
027100     PERFORM P2400-CONVERTE-VALOR.
027200 P2110-QUEBRA-CAMPOS-FIM.
027300     EXIT.
027400
027500* ACEITA DATA EM AAAA-MM-DD (NOVO LAYOUT) OU DD/MM/AAAA (LAYOUT
027600* ANTIGO DO EXTRATO).  QUALQUER OUTRA COISA E REJEITADA.
027700 P2120-CONVERTE-DATA.
027800     IF CSV-DATA(5:1) = "-"
027900         MOVE CSV-DATA(1:10) TO WS-DATA-CSV-ISO
028000         MOVE DCI-ANO TO DCV-ANO
028100         MOVE DCI-MES TO DCV-MES
028200         MOVE DCI-DIA TO DCV-DIA
028300         GO TO P2120-CONVERTE-DATA-FIM.
028400     IF CSV-DATA(3:1) = "/"
028500         MOVE CSV-DATA(1:10) TO WS-DATA-CSV-BR
028600         MOVE DCB-ANO TO DCV-ANO
028700         MOVE DCB-MES TO DCV-MES
028800         MOVE DCB-DIA TO DCV-DIA
028900         GO TO P2120-CONVERTE-DATA-FIM.
029000     MOVE "N" TO WS-LINHA-VALIDA.
029100 P2120-CONVERTE-DATA-FIM.
029200     EXIT.
029300
029400* TROCA VIRGULA POR PONTO E SEPARA PARTE INTEIRA/DECIMAL DO
029500* VALOR DO EXTRATO.  SE NAO HOUVER SEPARADOR, O VALOR E INTEIRO.
029600* AS DUAS PARTES (INTEIRA E DECIMAL) TEM DE SER NUMERICAS - LETRA
029700* OU PONTUACAO NO MEIO DO VALOR REJEITA A LINHA, EM VEZ DE CAIR
029800* NO COMPUTE COM LIXO NOS CAMPOS (MESMO CUIDADO JA TOMADO COM A
029900* DATA EM P2120-CONVERTE-DATA)                      (CTRL-0073)
030000 P2400-CONVERTE-VALOR.
030100     INSPECT CSV-VALOR CONVERTING "," TO ".".
030200     MOVE ZERO TO WS-VALOR-INTEIRO.
030300     MOVE ZERO TO WS-VALOR-DECIMAL.
030400     UNSTRING CSV-VALOR DELIMITED BY "."
030500         INTO WS-VALOR-INTEIRO WS-VALOR-DECIMAL.
030600     IF WS-VALOR-INTEIRO NOT NUMERIC
030700         MOVE "N" TO WS-LINHA-VALIDA
030800         GO TO P2400-CONVERTE-VALOR-FIM.
030900     IF WS-VALOR-DECIMAL NOT NUMERIC
031000         MOVE "N" TO WS-LINHA-VALIDA
031100         GO TO P2400-CONVERTE-VALOR-FIM.
031200     COMPUTE WS-VALOR-CONVERTIDO =
031300             WS-VALOR-INTEIRO + (WS-VALOR-DECIMAL / 100).
031400     IF WS-VALOR-CONVERTIDO NOT > ZERO MOVE "N" TO WS-LINHA-VALIDA.
031500 P2400-CONVERTE-VALOR-FIM.
031600     EXIT.
031700
031800* INCLUI A DESPESA NA TABELA (CATEGORIA E' CRIADA NA HORA SE
031900* AINDA NAO EXISTIR NO CADASTRO) E CONTA MAIS UMA IMPORTADA.
032000 P2200-PROCESSA-DESPESA.
032100     MOVE CSV-CATEGORIA TO WS-CTL-CATEG-NOVA.
032200     INSPECT WS-CTL-CATEG-NOVA CONVERTING
032300         "abcdefghijklmnopqrstuvwxyz" TO
032400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032500     PERFORM P2210-CATEGORIA-IMPORTADA.
032600     ADD 1 TO WS-QTD-DESPESA.
032700     ADD 1 TO WS-PROX-ID-DESPESA.
032800     MOVE WS-PROX-ID-DESPESA  TO WS-DSP-ID(WS-QTD-DESPESA).
032900     MOVE WS-VALOR-CONVERTIDO TO WS-DSP-VALOR(WS-QTD-DESPESA).
033000     MOVE WS-DATA-CONVERTIDA-N TO WS-DSP-DATA(WS-QTD-DESPESA).
033100     MOVE CSV-DESCRICAO       TO WS-DSP-DESCR(WS-QTD-DESPESA).
033200     MOVE WS-CTL-CATEG-NOVA   TO WS-DSP-CATEG(WS-QTD-DESPESA).
033300     MOVE SPACES              TO WS-DSP-PAGADOR(WS-QTD-DESPESA).
033400     MOVE ZERO                TO WS-DSP-CONTA(WS-QTD-DESPESA).
033500     ADD 1 TO WS-QTD-IMPORTADAS.
033600
033700* CATEGORIA DESCONHECIDA NO EXTRATO GANHA DESCRICAO PADRAO DE
033800* IMPORTACAO (DIFERENTE DA USADA PELO CADASTRO MANUAL, VER
033900* GASCTLP.CPY / P-CTL-AUTO-CATEGORIA).
034000 P2210-CATEGORIA-IMPORTADA.
034100     MOVE WS-CTL-CATEG-NOVA TO WS-CAT-PROCURA.
034200     PERFORM P-CTL-BUSCA-CATEGORIA.
034300     IF CAT-FOI-ACHADA GO TO P2210-CATEGORIA-IMPORTADA-FIM.
034400     ADD 1 TO WS-QTD-CATEGORIA.
034500     MOVE WS-CTL-CATEG-NOVA TO WS-CAT-NOME(WS-QTD-CATEGORIA).
034600     MOVE "IMPORTADA AUTOMATICAMENTE"
034700         TO WS-CAT-DESCR(WS-QTD-CATEGORIA).
034800 P2210-CATEGORIA-IMPORTADA-FIM.
034900     EXIT.
035000
035100 P2800-GRAVA-CATEGORIAS.
035200     OPEN OUTPUT CATEGORIA.
035300     PERFORM P2810-GRAVA-UMA-CATEGORIA
035400         VARYING IX-CAT FROM 1 BY 1
035500         UNTIL IX-CAT > WS-QTD-CATEGORIA.
035600     CLOSE CATEGORIA.
035700
035800 P2810-GRAVA-UMA-CATEGORIA.
035900     MOVE WS-CAT-NOME(IX-CAT)  TO CAT-NOME.
036000     MOVE WS-CAT-DESCR(IX-CAT) TO CAT-DESCRICAO.
036100     WRITE REG-CATEGORIA.
036200
036300 P2850-GRAVA-DESPESAS.
036400     OPEN OUTPUT DESPESA.
036500     PERFORM P2860-GRAVA-UMA-DESPESA
036600         VARYING IX-DSP FROM 1 BY 1
036700         UNTIL IX-DSP > WS-QTD-DESPESA.
036800     CLOSE DESPESA.
036900
037000 P2860-GRAVA-UMA-DESPESA.
037100     MOVE WS-DSP-ID(IX-DSP)      TO DSP-ID.
037200     MOVE WS-DSP-VALOR(IX-DSP)   TO DSP-VALOR.
037300     MOVE WS-DSP-DATA(IX-DSP)    TO DSP-DATA.
037400     MOVE WS-DSP-DESCR(IX-DSP)   TO DSP-DESCRICAO.
037500     MOVE WS-DSP-CATEG(IX-DSP)   TO DSP-CATEGORIA.
037600     MOVE WS-DSP-PAGADOR(IX-DSP) TO DSP-PAGADOR.
037700     MOVE WS-DSP-CONTA(IX-DSP)   TO DSP-CONTA-ID.
037800     WRITE REG-DESPESA.
037900
038000 P2900-TOTAIS.
038100     MOVE WS-DP-DIA TO CAB-DIA.
038200     MOVE WS-DP-MES TO CAB-MES.
038300     MOVE WS-DP-ANO TO CAB-ANO.
038400     WRITE REG-RELATO FROM LINHA-CABEC.
038500     WRITE REG-RELATO FROM LINHA-TRACO.
038600     MOVE "IMPORTACAO DO EXTRATO BANCARIO" TO TIT-TEXTO.
038700     WRITE REG-RELATO FROM LINHA-TITULO.
038800     MOVE "DESPESAS IMPORTADAS...................:" TO CNT-TEXTO.
038900     MOVE WS-QTD-IMPORTADAS TO CNT-VALOR.
039000     WRITE REG-RELATO FROM LINHA-CONTAGEM.
039100     MOVE "LINHAS REJEITADAS......................:" TO CNT-TEXTO.
039200     MOVE WS-QTD-REJEITADAS TO CNT-VALOR.
039300     WRITE REG-RELATO FROM LINHA-CONTAGEM.
