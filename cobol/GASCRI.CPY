000100*****************************************************************
000200*  GASCRI.CPY                                                   *
000300*  LEIAUTE DO CARTAO DE CRITERIO DE FILTRAGEM DA CONSULTA DE     *
000400*  GASTOS (GAS070) - UMA LINHA POR RODADA, SUBSTITUI O ANTIGO     *
000500*  DIALOGO DE FILTROS DA TELA (CATEGORIA, DATA OU MES, OU A      *
000600*  COMPOSICAO DE CATEGORIA + DATA).                              *
000700*  COPIADO NA FILE SECTION DE GAS070, LOGO APOS O FD CRITERIO.   *
000800*  HISTORICO:                                                   *
000900*  15/10/2000 RFM  CRIACAO - CARTAO DE CRITERIO DA CONSULTA(CTRL-0050)
001000*****************************************************************
001100 01  REG-CRIT.
001200     03  CRIT-TIPO            PIC X(01).
001300         88  CRIT-POR-CATEGORIA   VALUE "C".
001400         88  CRIT-POR-DATA        VALUE "D".
001500         88  CRIT-POR-MES         VALUE "M".
001600         88  CRIT-COMPOSTO        VALUE "X".
001700     03  CRIT-QTD-CATEG       PIC 9(02).
001800     03  CRIT-CATEGORIAS OCCURS 05 TIMES
001900                         PIC X(20).
002000     03  CRIT-DATA-INI        PIC 9(08).
002100     03  CRIT-DATA-INI-R REDEFINES CRIT-DATA-INI.
002200         05  CRIT-INI-ANO     PIC 9(04).
002300         05  CRIT-INI-MES     PIC 9(02).
002400         05  CRIT-INI-DIA     PIC 9(02).
002500     03  CRIT-DATA-FIM        PIC 9(08).
002600     03  CRIT-DATA-FIM-R REDEFINES CRIT-DATA-FIM.
002700         05  CRIT-FIM-ANO     PIC 9(04).
002800         05  CRIT-FIM-MES     PIC 9(02).
002900         05  CRIT-FIM-DIA     PIC 9(02).
003000     03  CRIT-QTD-MESES       PIC 9(02).
003100     03  CRIT-MESES OCCURS 12 TIMES
003200                    PIC 9(02).
003300     03  FILLER               PIC X(05).
