000100*****************************************************************
000200*  GASCTLP.CPY                                                  *
000300*  PARAGRAFOS DE CONTROLE DE DESPESA - VALIDACAO, CATALOGACAO   *
000400*  AUTOMATICA DE CATEGORIA, NUMERACAO E RATEIO PERCENTUAL.      *
000500*  COPIADO NA PROCEDURE DIVISION DE GAS020, GAS040 E GAS050.    *
000600*  EXIGE QUE O PROGRAMA QUE COPIAR JA TENHA FEITO COPY DE       *
000700*  GASCAT.CPY, GASDESP.CPY E GASPER.CPY E TENHA CARREGADO AS    *
000800*  TABELAS WS-TAB-CATEGORIA E WS-TAB-DESPESA EM MEMORIA.        *
000900*  HISTORICO:                                                  *
001000*  05/02/2002 RFM  CRIACAO - EXTRAIDO DE GAS020/GAS040/GAS050  *
001100*  22/07/2002 RFM  P-CTL-MES-NUMERO - CONVERSAO DE NOME DE MES *
001200*                  EM ESPANHOL P/ NUMERO, USADA PELO CARTAO DE *
001300*                  ACAO DO GAS050                      (CTRL-0071)
001400*  22/07/2002 RFM  DOBRA P/ MAIUSCULA A CATEGORIA PROCURADA/NOVA*
001500*                  ANTES DA COMPARACAO - ERA FEITO SO NA        *
001600*                  IMPORTACAO (GAS020) E FICAVA INCONSISTENTE   *
001700*                  QUANDO CHAMADO PELO GAS050            (CTRL-0072)
001800*****************************************************************
001900* CONVERTE NUMERO DO MES (WS-CTL-MES-NUM) NO NOME ABREVIADO
002000* USADO NOS CABECALHOS DO RELATORIO MENSAL.
002100 P-CTL-NOME-MES.
002200     MOVE SPACES TO WS-CTL-NOME-MES.
002300     IF WS-CTL-MES-NUM = 01 MOVE "ENE" TO WS-CTL-NOME-MES.
002400     IF WS-CTL-MES-NUM = 02 MOVE "FEB" TO WS-CTL-NOME-MES.
002500     IF WS-CTL-MES-NUM = 03 MOVE "MAR" TO WS-CTL-NOME-MES.
002600     IF WS-CTL-MES-NUM = 04 MOVE "ABR" TO WS-CTL-NOME-MES.
002700     IF WS-CTL-MES-NUM = 05 MOVE "MAY" TO WS-CTL-NOME-MES.
002800     IF WS-CTL-MES-NUM = 06 MOVE "JUN" TO WS-CTL-NOME-MES.
002900     IF WS-CTL-MES-NUM = 07 MOVE "JUL" TO WS-CTL-NOME-MES.
003000     IF WS-CTL-MES-NUM = 08 MOVE "AGO" TO WS-CTL-NOME-MES.
003100     IF WS-CTL-MES-NUM = 09 MOVE "SEP" TO WS-CTL-NOME-MES.
003200     IF WS-CTL-MES-NUM = 10 MOVE "OCT" TO WS-CTL-NOME-MES.
003300     IF WS-CTL-MES-NUM = 11 MOVE "NOV" TO WS-CTL-NOME-MES.
003400     IF WS-CTL-MES-NUM = 12 MOVE "DIC" TO WS-CTL-NOME-MES.
003500
003600* CONVERTE O NOME DO MES POR EXTENSO EM ESPANHOL (WS-CTL-MES-NOME,
003700* CARTAO DE ACAO DO GAS050) NO NUMERO DO MES (WS-CTL-MES-NUM) - O
003800* INVERSO DE P-CTL-NOME-MES, ACIMA.  NOME QUE NAO BATE COM NENHUM
003900* DOS DOZE MESES LIGA WS-CTL-MES-INVALIDO - QUEM CHAMA E' QUE
004000* DECIDE SE REJEITA A ACAO.                             (CTRL-0071)
004100 P-CTL-MES-NUMERO.
004200     MOVE "N" TO WS-CTL-MES-INVALIDO.
004300     MOVE ZERO TO WS-CTL-MES-NUM.
004400     INSPECT WS-CTL-MES-NOME CONVERTING
004500         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004600     IF WS-CTL-MES-NOME = "ENERO     " MOVE 01 TO WS-CTL-MES-NUM.
004700     IF WS-CTL-MES-NOME = "FEBRERO   " MOVE 02 TO WS-CTL-MES-NUM.
004800     IF WS-CTL-MES-NOME = "MARZO     " MOVE 03 TO WS-CTL-MES-NUM.
004900     IF WS-CTL-MES-NOME = "ABRIL     " MOVE 04 TO WS-CTL-MES-NUM.
005000     IF WS-CTL-MES-NOME = "MAYO      " MOVE 05 TO WS-CTL-MES-NUM.
005100     IF WS-CTL-MES-NOME = "JUNIO     " MOVE 06 TO WS-CTL-MES-NUM.
005200     IF WS-CTL-MES-NOME = "JULIO     " MOVE 07 TO WS-CTL-MES-NUM.
005300     IF WS-CTL-MES-NOME = "AGOSTO    " MOVE 08 TO WS-CTL-MES-NUM.
005400     IF WS-CTL-MES-NOME = "SEPTIEMBRE" MOVE 09 TO WS-CTL-MES-NUM.
005500     IF WS-CTL-MES-NOME = "OCTUBRE   " MOVE 10 TO WS-CTL-MES-NUM.
005600     IF WS-CTL-MES-NOME = "NOVIEMBRE " MOVE 11 TO WS-CTL-MES-NUM.
005700     IF WS-CTL-MES-NOME = "DICIEMBRE " MOVE 12 TO WS-CTL-MES-NUM.
005800     IF WS-CTL-MES-NUM = ZERO MOVE "S" TO WS-CTL-MES-INVALIDO.
005900
006000* PROCURA WS-CAT-PROCURA NA TABELA DE CATEGORIAS (BUSCA LINEAR).
006100* A COMPARACAO E' FEITA SEMPRE EM MAIUSCULA (NOME DE CATEGORIA
006200* NAO FAZ DIFERENCA ENTRE MAIUSCULA E MINUSCULA EM NENHUM DOS
006300* PROGRAMAS QUE CHAMAM ESTE PARAGRAFO)            (CTRL-0072)
006400* DEIXA RESULTADO EM WS-CAT-ACHADA E O INDICE EM IX-CAT.
006500 P-CTL-BUSCA-CATEGORIA.
006600     INSPECT WS-CAT-PROCURA CONVERTING
006700         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006800     MOVE "N" TO WS-CAT-ACHADA.
006900     PERFORM P-CTL-COMPARA-CATEGORIA
007000         VARYING IX-CAT FROM 1 BY 1
007100         UNTIL IX-CAT > WS-QTD-CATEGORIA
007200            OR CAT-FOI-ACHADA.
007300
007400 P-CTL-COMPARA-CATEGORIA.
007500     IF WS-CAT-NOME(IX-CAT) = WS-CAT-PROCURA MOVE "S" TO WS-CAT-ACHADA.
007600
007700* SE A CATEGORIA INFORMADA NA DESPESA AINDA NAO EXISTE NO
007800* CADASTRO, INCLUI AUTOMATICAMENTE (REGRA DO CONTROLADOR DE
007900* DESPESAS - EVITA REJEITAR O LANCAMENTO POR FALTA DE CADASTRO).
008000 P-CTL-AUTO-CATEGORIA.
008100     INSPECT WS-CTL-CATEG-NOVA CONVERTING
008200         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008300     MOVE WS-CTL-CATEG-NOVA TO WS-CAT-PROCURA.
008400     PERFORM P-CTL-BUSCA-CATEGORIA.
008500     IF CAT-FOI-ACHADA GO TO P-CTL-AUTO-CATEGORIA-FIM.
008600     ADD 1 TO WS-QTD-CATEGORIA.
008700     MOVE WS-CTL-CATEG-NOVA TO WS-CAT-NOME(WS-QTD-CATEGORIA).
008800     MOVE "INCLUIDA AUTOMATICAMENTE PELO CONTROLADOR DE DESPESAS"
008900         TO WS-CAT-DESCR(WS-QTD-CATEGORIA).
009000     MOVE WS-CTL-CATEG-NOVA TO CAT-NOME.
009100     MOVE WS-CAT-DESCR(WS-QTD-CATEGORIA) TO CAT-DESCRICAO.
009200     WRITE REG-CATEGORIA.
009300 P-CTL-AUTO-CATEGORIA-FIM.
009400     EXIT.
009500
009600* VALIDA OS CAMPOS OBRIGATORIOS DE UMA DESPESA ANTES DO REGISTRO
009700* OU DA ALTERACAO.  VALOR TEM DE SER MAIOR QUE ZERO, DESCRICAO E
009800* CATEGORIA NAO PODEM VIR EM BRANCO.
009900 P-CTL-VALIDA-DESPESA.
010000     MOVE "S" TO WS-CTL-DESPESA-VALIDA.
010100     IF DSP-VALOR NOT > ZERO MOVE "N" TO WS-CTL-DESPESA-VALIDA.
010200     IF DSP-DESCRICAO = SPACES MOVE "N" TO WS-CTL-DESPESA-VALIDA.
010300     IF DSP-CATEGORIA = SPACES MOVE "N" TO WS-CTL-DESPESA-VALIDA.
010400
010500* GERA O PROXIMO NUMERO DE DESPESA (CHAVE SEQUENCIAL CRESCENTE,
010600* NUNCA REAPROVEITADA, MESMO QUE A DESPESA SEJA DEPOIS EXCLUIDA).
010700 P-CTL-PROX-ID.
010800     ADD 1 TO WS-PROX-ID-DESPESA.
010900     MOVE WS-PROX-ID-DESPESA TO DSP-ID.
011000
011100* UMA DESPESA QUE JA TEM PAGADOR/CONTA-ID (OU SEJA, JA FOI
011200* LANCADA NUMA CONTA COMPARTILHADA E RATEADA ENTRE PARTICIPANTES)
011300* NAO PODE SER ALTERADA NEM EXCLUIDA PELA MANUTENCAO AVULSA -
011400* TEM DE SER AJUSTADA PELA ROTINA DE CONTA COMPARTILHADA.
011500 P-CTL-VERIFICA-PAGADOR.
011600     MOVE "N" TO WS-CTL-TEM-PAGADOR.
011700     IF DSP-PAGADOR NOT = SPACES MOVE "S" TO WS-CTL-TEM-PAGADOR.
011800     IF DSP-CONTA-ID NOT = ZERO MOVE "S" TO WS-CTL-TEM-PAGADOR.
011900
012000* PROCURA WS-CTL-ID-PROCURA NA TABELA DE DESPESAS (BUSCA LINEAR).
012100* DEIXA RESULTADO EM WS-CTL-ACHOU-DESPESA E O INDICE EM IX-DSP.
012200 P-CTL-BUSCA-DESPESA.
012300     MOVE "N" TO WS-CTL-ACHOU-DESPESA.
012400     PERFORM P-CTL-COMPARA-DESPESA
012500         VARYING IX-DSP FROM 1 BY 1
012600         UNTIL IX-DSP > WS-QTD-DESPESA
012700            OR CTL-ACHOU-DESPESA.
012800
012900 P-CTL-COMPARA-DESPESA.
013000     IF WS-DSP-ID(IX-DSP) = WS-CTL-ID-PROCURA
013100         MOVE "S" TO WS-CTL-ACHOU-DESPESA.
013200
013300* CALCULA A PARTE DE UM PARTICIPANTE NUMA DESPESA COMPARTILHADA
013400* (WS-CTL-VALOR-BASE X PERCENTUAL DO PARTICIPANTE / 100), SEMPRE
013500* ARREDONDADO PARA DUAS CASAS DECIMAIS.  QUEM CHAMA DEVE MOVER O
013600* VALOR DA DESPESA PARA WS-CTL-VALOR-BASE E POSICIONAR IX-PES NO
013700* PARTICIPANTE ANTES DE FAZER O PERFORM.  PERCENTUAL 100 PARA
013800* RATEIO IGUALITARIO (A DIVISAO PELO NUMERO DE PARTICIPANTES E
013900* FEITA ANTES DE CHAMAR ESTE PARAGRAFO).
014000 P-CTL-CONTRIBUICAO.
014100     COMPUTE WS-CTL-VALOR-PARTIC ROUNDED =
014200             WS-CTL-VALOR-BASE * WS-PES-PERCENT(IX-PES) / 100.
