000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GAS010.
000300 AUTHOR.        ROGERIO MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  10/03/1999.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GESTAO DE GASTOS.
000800*****************************************************************
000900*  GAS010 - CARGA INICIAL DO CADASTRO DE GESTAO DE GASTOS.      *
001000*  CRIA (QUANDO AINDA NAO EXISTEM) OS ARQUIVOS DE CATEGORIA,     *
001100*  ALERTA, PARTICIPANTE E CONTA COMPARTILHADA, E GRAVA AS        *
001200*  5 CATEGORIAS PADRAO NA PRIMEIRA CARGA.  RODAR UMA UNICA VEZ   *
001300*  NA IMPLANTACAO DE UMA NOVA BASE, OU SEMPRE QUE SE QUISER      *
001400*  REPOR AS CATEGORIAS PADRAO NUM AMBIENTE DE TESTE.             *
001500*  HISTORICO:                                                    *
001600*  10/03/1999 RFM  CRIACAO - CADASTRO DE CATEGORIAS (CTRL-0012)  *
001700*  22/07/1999 RFM  INCLUIDO CADASTRO DE ALERTAS     (CTRL-0019)  *
001800*  14/06/2000 RFM  INCLUIDO CADASTRO DE CONTA COMPARTILHADA E    *
001900*                  PARTICIPANTES                   (CTRL-0041)  *
002000*  18/12/1999 RFM  AJUSTE VIRADA DO ANO 2000 (Y2K) NAS DATAS DE  *
002100*                  REFERENCIA DOS ARQUIVOS          (CTRL-0033)  *
002200*  30/01/2002 RFM  PASSAGEM DOS 4 ARQUIVOS PARA COPY BOOKS       *
002300*                  PADRAO (GASCAT/GASALR/GASPER/GASCTA)(CTRL-0058)
002400*  05/02/2002 RFM  NAO REGRAVA CATEGORIAS PADRAO SE O ARQUIVO    *
002500*                  DE CATEGORIA JA EXISTIA           (CTRL-0059)*
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT CATEGORIA    ASSIGN TO DISK
003400            ORGANIZATION IS LINE SEQUENTIAL
003500            FILE STATUS  IS FS-CAT.
003600     SELECT ALERTA       ASSIGN TO DISK
003700            ORGANIZATION IS LINE SEQUENTIAL
003800            FILE STATUS  IS FS-ALR.
003900     SELECT PESSOA       ASSIGN TO DISK
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS  IS FS-PES.
004200     SELECT CONTA        ASSIGN TO DISK
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-CTA.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  CATEGORIA
004900     LABEL RECORD IS STANDARD
005000     VALUE OF FILE-ID IS "CATEGORY-FILE".
005100 COPY GASCAT.CPY.
005200
005300 FD  ALERTA
005400     LABEL RECORD IS STANDARD
005500     VALUE OF FILE-ID IS "ALERT-FILE".
005600 COPY GASALR.CPY.
005700
005800 FD  PESSOA
005900     LABEL RECORD IS STANDARD
006000     VALUE OF FILE-ID IS "PERSON-FILE".
006100 COPY GASPER.CPY.
006200
006300 FD  CONTA
006400     LABEL RECORD IS STANDARD
006500     VALUE OF FILE-ID IS "ACCOUNT-FILE".
006600 COPY GASCTA.CPY.
006700
006800 WORKING-STORAGE SECTION.
006900 COPY GASDATA.CPY.
007000
007100 77  FS-CAT               PIC X(02) VALUE SPACES.
007200 77  FS-ALR               PIC X(02) VALUE SPACES.
007300 77  FS-PES               PIC X(02) VALUE SPACES.
007400 77  FS-CTA               PIC X(02) VALUE SPACES.
007500 77  WS-QTD-PADRAO        PIC 9(01) COMP VALUE 5.
007600 77  WS-IX-PADRAO         PIC 9(01) COMP VALUE ZERO.
007700
007800* DATA DO SISTEMA - SO VEM COM 2 DIGITOS DE ANO (ACCEPT FROM
007900* DATE), POR ISSO O AJUSTE DE SECULO FEITO EM P1005-DATA-HOJE
008000* (MESMA SOLUCAO DA VIRADA DO ANO 2000 ADOTADA NOS DEMAIS
008100* PROGRAMAS DA GESTAO DE GASTOS).
008200 01  WS-DATA-SISTEMA.
008300     03  WS-DS-ANO        PIC 99.
008400     03  WS-DS-MES        PIC 99.
008500     03  WS-DS-DIA        PIC 99.
008600
008700* TABELA DAS 5 CATEGORIAS PADRAO DA GESTAO DE GASTOS
008800 01  WS-TAB-PADRAO.
008900     03  WS-PAD-OCOR OCCURS 5 TIMES INDEXED BY IX-PAD.
009000         05  WS-PAD-NOME  PIC X(20).
009100         05  WS-PAD-DESCR PIC X(40).
009200 01  WS-TAB-PADRAO-R REDEFINES WS-TAB-PADRAO.
009300     03  FILLER PIC X(300).
009400
009500 PROCEDURE DIVISION.
009600
009700 P1000-INICIO.
009800     PERFORM P1005-DATA-HOJE.
009900     PERFORM P1010-ABRE-CATEGORIA.
010000     PERFORM P1020-ABRE-ALERTA.
010100     PERFORM P1030-ABRE-PESSOA.
010200     PERFORM P1040-ABRE-CONTA.
010300     GO TO P1900-FIM.
010400
010500* VIRA O SECULO NO ANO DE 2 DIGITOS DEVOLVIDO PELO RELOGIO DO
010600* SISTEMA ANTES DE USAR A DATA DE PROCESSAMENTO DA GESTAO DE
010700* GASTOS (AAAAMMDD, VER GASDATA.CPY).
010800 P1005-DATA-HOJE.
010900     ACCEPT WS-DATA-SISTEMA FROM DATE.
011000     MOVE WS-DS-MES TO WS-DP-MES.
011100     MOVE WS-DS-DIA TO WS-DP-DIA.
011200     IF WS-DS-ANO < 50
011300         COMPUTE WS-DP-ANO = 2000 + WS-DS-ANO
011400         GO TO P1005-DATA-HOJE-FIM.
011500     COMPUTE WS-DP-ANO = 1900 + WS-DS-ANO.
011600 P1005-DATA-HOJE-FIM.
011700     EXIT.
011800
011900* SE O ARQUIVO DE CATEGORIA JA EXISTIA, SO CONFERE QUE ABRE;
012000* SE NAO EXISTIA (FS=35), CRIA VAZIO E CARREGA AS 5 PADRAO.
012100 P1010-ABRE-CATEGORIA.
012200     OPEN INPUT CATEGORIA.
012300     IF FS-CAT = "35"
012400         OPEN OUTPUT CATEGORIA
012500         CLOSE CATEGORIA
012600         PERFORM P1100-CARGA-PADRAO
012700         GO TO P1010-ABRE-CATEGORIA-FIM.
012800     CLOSE CATEGORIA.
012900 P1010-ABRE-CATEGORIA-FIM.
013000     EXIT.
013100
013200 P1100-CARGA-PADRAO.
013300     MOVE "ALIMENTACION" TO WS-PAD-NOME(1).
013400     MOVE "COMPRAS DE SUPERMERCADO, FERIA Y RESTAURANTE"
013500         TO WS-PAD-DESCR(1).
013600     MOVE "TRANSPORTE" TO WS-PAD-NOME(2).
013700     MOVE "COMBUSTIBLE, BUS, TAXI Y APLICACIONES"
013800         TO WS-PAD-DESCR(2).
013900     MOVE "ENTRETENIMIENTO" TO WS-PAD-NOME(3).
014000     MOVE "CINE, VIAJES Y SALIDAS" TO WS-PAD-DESCR(3).
014100     MOVE "SALUD" TO WS-PAD-NOME(4).
014200     MOVE "CONSULTAS, REMEDIOS Y OBRA SOCIAL" TO WS-PAD-DESCR(4).
014300     MOVE "EDUCACION" TO WS-PAD-NOME(5).
014400     MOVE "CURSOS, LIBROS Y MATRICULA" TO WS-PAD-DESCR(5).
014500     OPEN OUTPUT CATEGORIA.
014600     PERFORM P1110-INCLUI-CATEGORIA
014700         VARYING IX-PAD FROM 1 BY 1
014800         UNTIL IX-PAD > WS-QTD-PADRAO.
014900     CLOSE CATEGORIA.
015000
015100 P1110-INCLUI-CATEGORIA.
015200     MOVE WS-PAD-NOME(IX-PAD)  TO CAT-NOME.
015300     MOVE WS-PAD-DESCR(IX-PAD) TO CAT-DESCRICAO.
015400     WRITE REG-CATEGORIA.
015500
015600 P1020-ABRE-ALERTA.
015700     OPEN INPUT ALERTA.
015800     IF FS-ALR = "35"
015900         OPEN OUTPUT ALERTA
016000         CLOSE ALERTA
016100         GO TO P1020-ABRE-ALERTA-FIM.
016200     CLOSE ALERTA.
016300 P1020-ABRE-ALERTA-FIM.
016400     EXIT.
016500
016600 P1030-ABRE-PESSOA.
016700     OPEN INPUT PESSOA.
016800     IF FS-PES = "35"
016900         OPEN OUTPUT PESSOA
017000         CLOSE PESSOA
017100         GO TO P1030-ABRE-PESSOA-FIM.
017200     CLOSE PESSOA.
017300 P1030-ABRE-PESSOA-FIM.
017400     EXIT.
017500
017600 P1040-ABRE-CONTA.
017700     OPEN INPUT CONTA.
017800     IF FS-CTA = "35"
017900         OPEN OUTPUT CONTA
018000         CLOSE CONTA
018100         GO TO P1040-ABRE-CONTA-FIM.
018200     CLOSE CONTA.
018300 P1040-ABRE-CONTA-FIM.
018400     EXIT.
018500
018600 P1900-FIM.
018700     STOP RUN.
