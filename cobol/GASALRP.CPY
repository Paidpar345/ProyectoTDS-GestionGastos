000100*****************************************************************
000200*  GASALRP.CPY                                                  *
000300*  PARAGRAFOS DE VERIFICACAO DE ALERTAS DE GASTO                 *
000400*  COPIADO NA PROCEDURE DIVISION DE GAS020, GAS030, GAS050 E      *
000500*  GAS060 P/ MANTER A REGRA DE NEGOCIO IGUAL EM TODOS OS          *
000600*  PROGRAMAS.                                                    *
000700*  EXIGE QUE O PROGRAMA QUE COPIAR JA TENHA FEITO COPY DE        *
000800*  GASDATA.CPY, GASALR.CPY, GASDESP.CPY, GASNTF.CPY E GASRPTL.CPY*
000900*  E TENHA ABERTO NOTIF-FILE E REPORT-FILE PARA SAIDA.           *
001000*  HISTORICO:                                                   *
001100*  30/01/2002 RFM  CRIACAO - EXTRAIDO DE GAS020 E GAS030         *
001200*  22/03/2002 RFM  GAS050 PASSA A CHAMAR A VERIFICACAO APOS CADA *
001300*                  REGISTRO DE GASTO PESSOAL            (CTRL-0064)
001400*  05/04/2002 RFM  GAS060 PASSA A REAPROVEITAR A VERIFICACAO NO   *
001500*                  RELATORIO GERAL DE RESUMO            (CTRL-0067)
001600*****************************************************************
001700 P-ALR-VERIFICA-TUDO.
001800     MOVE ZERO TO WS-ALR-VERIFICADOS.
001900     MOVE ZERO TO WS-ALR-DISPARADOS.
002000     PERFORM P-ALR-VERIFICA-UM
002100         VARYING IX-ALR FROM 1 BY 1
002200         UNTIL IX-ALR > WS-QTD-ALERTA.
002300
002400 P-ALR-VERIFICA-UM.
002500     IF WS-ALR-ATIVO(IX-ALR) = "N" GO TO P-ALR-VERIFICA-UM-FIM.
002600     ADD 1 TO WS-ALR-VERIFICADOS.
002700     PERFORM P-ALR-CALCULA-LIMITE.
002800     MOVE ZERO TO WS-ALR-TOTAL-PERIODO.
002900     PERFORM P-ALR-SOMA-UMA-DESPESA
003000         VARYING IX-DSP FROM 1 BY 1
003100         UNTIL IX-DSP > WS-QTD-DESPESA.
003200     IF WS-ALR-TOTAL-PERIODO > WS-ALR-LIMITE(IX-ALR)
003300         PERFORM P-ALR-GERA-NOTIF.
003400 P-ALR-VERIFICA-UM-FIM.
003500     EXIT.
003600
003700 P-ALR-SOMA-UMA-DESPESA.
003800     IF WS-DSP-DATA(IX-DSP) < WS-DATA-LIMITE-N
003900         GO TO P-ALR-SOMA-DESPESA-FIM.
004000     IF WS-ALR-CATEG(IX-ALR) = SPACES
004100         GO TO P-ALR-SOMA-DESPESA-OK.
004200     IF WS-DSP-CATEG(IX-DSP) NOT = WS-ALR-CATEG(IX-ALR)
004300         GO TO P-ALR-SOMA-DESPESA-FIM.
004400 P-ALR-SOMA-DESPESA-OK.
004500     ADD WS-DSP-VALOR(IX-DSP) TO WS-ALR-TOTAL-PERIODO.
004600 P-ALR-SOMA-DESPESA-FIM.
004700     EXIT.
004800
004900* PERIODO SEMANAL = HOJE - 7 DIAS / PERIODO MENSAL = DIA 1 DO MES
005000 P-ALR-CALCULA-LIMITE.
005100     IF WS-ALR-PERIODO(IX-ALR) NOT = "M" GO TO P-ALR-SUBTRAI-7-DIAS.
005200     MOVE WS-DP-ANO TO WL-ANO.
005300     MOVE WS-DP-MES TO WL-MES.
005400     MOVE 1 TO WL-DIA.
005500     GO TO P-ALR-CALCULA-LIMITE-FIM.
005600
005700 P-ALR-SUBTRAI-7-DIAS.
005800     MOVE WS-DP-ANO TO WL-ANO.
005900     MOVE WS-DP-MES TO WL-MES.
006000     COMPUTE WS-DIA-TEMP = WS-DP-DIA - 7.
006100     IF WS-DIA-TEMP > 0
006200         MOVE WS-DIA-TEMP TO WL-DIA
006300         GO TO P-ALR-CALCULA-LIMITE-FIM.
006400     SUBTRACT 1 FROM WL-MES.
006500     IF WL-MES NOT = 0 GO TO P-ALR-EMPRESTA-MES.
006600     MOVE 12 TO WL-MES.
006700     SUBTRACT 1 FROM WL-ANO.
006800 P-ALR-EMPRESTA-MES.
006900     IF WL-MES = 01 ADD WS-DIAS-MES-01 TO WS-DIA-TEMP.
007000     IF WL-MES = 02 ADD WS-DIAS-MES-02 TO WS-DIA-TEMP.
007100     IF WL-MES = 03 ADD WS-DIAS-MES-03 TO WS-DIA-TEMP.
007200     IF WL-MES = 04 ADD WS-DIAS-MES-04 TO WS-DIA-TEMP.
007300     IF WL-MES = 05 ADD WS-DIAS-MES-05 TO WS-DIA-TEMP.
007400     IF WL-MES = 06 ADD WS-DIAS-MES-06 TO WS-DIA-TEMP.
007500     IF WL-MES = 07 ADD WS-DIAS-MES-07 TO WS-DIA-TEMP.
007600     IF WL-MES = 08 ADD WS-DIAS-MES-08 TO WS-DIA-TEMP.
007700     IF WL-MES = 09 ADD WS-DIAS-MES-09 TO WS-DIA-TEMP.
007800     IF WL-MES = 10 ADD WS-DIAS-MES-10 TO WS-DIA-TEMP.
007900     IF WL-MES = 11 ADD WS-DIAS-MES-11 TO WS-DIA-TEMP.
008000     IF WL-MES = 12 ADD WS-DIAS-MES-12 TO WS-DIA-TEMP.
008100     MOVE WS-DIA-TEMP TO WL-DIA.
008200 P-ALR-CALCULA-LIMITE-FIM.
008300     EXIT.
008400
008500 P-ALR-GERA-NOTIF.
008600     MOVE WS-ALR-TOTAL-PERIODO TO WS-MSG-TOTAL.
008700     MOVE WS-ALR-LIMITE(IX-ALR) TO WS-MSG-LIMITE.
008800     MOVE "MENSAL " TO WS-MSG-PERIODO.
008900     IF WS-ALR-PERIODO(IX-ALR) = "S" MOVE "SEMANAL" TO WS-MSG-PERIODO.
009000     MOVE SPACES TO WS-NOVA-MENSAGEM.
009100     IF WS-ALR-CATEG(IX-ALR) NOT = SPACES
009200         GO TO P-ALR-MSG-COM-CATEGORIA.
009300     STRING "ALERTA " WS-MSG-PERIODO DELIMITED BY SIZE
009400            "! LIMITE SUPERADO " DELIMITED BY SIZE
009500            WS-MSG-TOTAL DELIMITED BY SIZE
009600            "/" DELIMITED BY SIZE
009700            WS-MSG-LIMITE DELIMITED BY SIZE
009800            INTO WS-NOVA-MENSAGEM.
009900     GO TO P-ALR-MSG-FIM.
010000 P-ALR-MSG-COM-CATEGORIA.
010100     STRING "ALERTA " WS-MSG-PERIODO DELIMITED BY SIZE
010200            "! LIMITE SUPERADO " DELIMITED BY SIZE
010300            WS-MSG-TOTAL DELIMITED BY SIZE
010400            "/" DELIMITED BY SIZE
010500            WS-MSG-LIMITE DELIMITED BY SIZE
010600            " EN " DELIMITED BY SIZE
010700            WS-ALR-CATEG(IX-ALR) DELIMITED BY SIZE
010800            INTO WS-NOVA-MENSAGEM.
010900 P-ALR-MSG-FIM.
011000     PERFORM P-ALR-JA-EXISTE.
011100     IF NTF-NAO-DUPLICADA PERFORM P-ALR-GRAVA-NOTIF.
011200
011300 P-ALR-JA-EXISTE.
011400     MOVE "N" TO WS-NTF-DUPLICADA.
011500     PERFORM P-ALR-COMPARA-NOTIF
011600         VARYING IX-NTF FROM 1 BY 1
011700         UNTIL IX-NTF > WS-QTD-NOTIF.
011800
011900 P-ALR-COMPARA-NOTIF.
012000     IF WS-NTF-ALERTA-ID(IX-NTF) NOT = WS-ALR-ID(IX-ALR)
012100         GO TO P-ALR-COMPARA-NOTIF-FIM.
012200     IF WS-NTF-MENSAGEM(IX-NTF) NOT = WS-NOVA-MENSAGEM
012300         GO TO P-ALR-COMPARA-NOTIF-FIM.
012400     IF WS-NTF-LIDA(IX-NTF) = "N" MOVE "S" TO WS-NTF-DUPLICADA.
012500 P-ALR-COMPARA-NOTIF-FIM.
012600     EXIT.
012700
012800 P-ALR-GRAVA-NOTIF.
012900     ADD 1 TO WS-QTD-NOTIF.
013000     MOVE WS-ALR-ID(IX-ALR) TO WS-NTF-ALERTA-ID(WS-QTD-NOTIF).
013100     MOVE WS-NOVA-MENSAGEM  TO WS-NTF-MENSAGEM(WS-QTD-NOTIF).
013200     MOVE "N"               TO WS-NTF-LIDA(WS-QTD-NOTIF).
013300     MOVE WS-ALR-ID(IX-ALR)       TO NTF-ALERTA-ID.
013400     MOVE WS-DATA-PROCESSO-N      TO NTF-DATA.
013500     MOVE WS-ALR-TOTAL-PERIODO    TO NTF-TOTAL.
013600     MOVE WS-ALR-LIMITE(IX-ALR)   TO NTF-LIMITE.
013700     MOVE WS-NOVA-MENSAGEM        TO NTF-MENSAGEM.
013800     MOVE "N"                     TO NTF-LIDA.
013900     WRITE REG-NOTIF.
014000     ADD 1 TO WS-ALR-DISPARADOS.
014100     MOVE WS-ALR-ID(IX-ALR) TO ALR-DET-ID.
014200     MOVE WS-ALR-PERIODO(IX-ALR) TO ALR-DET-PERIODO.
014300     MOVE WS-ALR-CATEG(IX-ALR) TO ALR-DET-CATEG.
014400     IF WS-ALR-CATEG(IX-ALR) = SPACES MOVE "TODAS" TO ALR-DET-CATEG.
014500     MOVE WS-ALR-TOTAL-PERIODO  TO ALR-DET-TOTAL.
014600     MOVE WS-ALR-LIMITE(IX-ALR) TO ALR-DET-LIMITE.
014700     WRITE REG-RELATO FROM LINHA-ALERTA-DET.
