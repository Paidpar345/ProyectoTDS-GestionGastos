000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GAS070.
000300 AUTHOR.        ROGERIO MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  15/10/2000.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GESTAO DE GASTOS.
000800*****************************************************************
000900*  GAS070 - CONSULTA FILTRADA DE GASTOS.  LE UM CARTAO DE         *
001000*  CRITERIO (GASCRI.CPY) E LISTA AS DESPESAS QUE CASAM COM O      *
001100*  FILTRO PEDIDO: POR CATEGORIA, POR FAIXA DE DATA, POR CONJUNTO  *
001200*  DE MESES, OU A COMPOSICAO DE CATEGORIA + FAIXA DE DATA.        *
001300*  SUBSTITUI O ANTIGO DIALOGO DE FILTROS DA CONSULTA DE TITULOS.  *
001400*  HISTORICO:                                                   *
001500*  15/10/2000 RFM  CRIACAO - CONSULTA FILTRADA DE GASTOS   (CTRL-0050)
001600*  18/12/1999 RFM  AJUSTE VIRADA DO ANO 2000 (Y2K) NA DATA DO     *
001700*                  PROCESSAMENTO                           (CTRL-0033)
001800*  08/05/2002 RFM  FILTRO DE CATEGORIA PASSA A SER INSENSIVEL A   *
001900*                  MAIUSCULA/MINUSCULA                      (CTRL-0070)
002000*****************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT DESPESA      ASSIGN TO DISK
002800            ORGANIZATION IS LINE SEQUENTIAL
002900            FILE STATUS  IS FS-DSP.
003000     SELECT CRITERIO     ASSIGN TO DISK
003100            ORGANIZATION IS LINE SEQUENTIAL
003200            FILE STATUS  IS FS-CRI.
003300     SELECT RELATO       ASSIGN TO PRINTER.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700 FD  DESPESA
003800     LABEL RECORD IS STANDARD
003900     VALUE OF FILE-ID IS "EXPENSE-FILE".
004000 COPY GASDESP.CPY.
004100
004200 FD  CRITERIO
004300     LABEL RECORD IS STANDARD
004400     VALUE OF FILE-ID IS "CRIT-FILE".
004500 COPY GASCRI.CPY.
004600
004700 FD  RELATO
004800     LABEL RECORD IS OMITTED.
004900 01  REG-RELATO               PIC X(132).
005000
005100 WORKING-STORAGE SECTION.
005200 COPY GASDATA.CPY.
005300 COPY GASRPTL.CPY.
005400
005500 77  FS-DSP                   PIC X(02) VALUE SPACES.
005600 77  FS-CRI                   PIC X(02) VALUE SPACES.
005700
005800* DATA DO SISTEMA (2 DIGITOS DE ANO) - AJUSTE DE SECULO IGUAL AO
005900* FEITO EM TODOS OS PROGRAMAS DA GESTAO DE GASTOS.
006000 01  WS-DATA-SISTEMA.
006100     03  WS-DS-ANO            PIC 99.
006200     03  WS-DS-MES            PIC 99.
006300     03  WS-DS-DIA            PIC 99.
006400 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
006500     03  FILLER               PIC 9(06).
006600
006700* QUEBRA DA DATA DE UMA DESPESA (AAAAMMDD) PARA O FILTRO DE MES.
006800 01  WS-DATA-DESPESA          PIC 9(08) VALUE ZERO.
006900 01  WS-DATA-DESPESA-R REDEFINES WS-DATA-DESPESA.
007000     03  WS-DDP-ANO           PIC 9(04).
007100     03  WS-DDP-MES           PIC 9(02).
007200     03  WS-DDP-DIA           PIC 9(02).
007300
007400 77  WS-CRIT-ACHOU            PIC X(01) VALUE "N".
007500     88  CRIT-ACHOU-SIM           VALUE "S".
007600     88  CRIT-ACHOU-NAO           VALUE "N".
007700 77  WS-CRIT-IX               PIC 9(02) COMP VALUE ZERO.
007800 77  WS-TOTAL-GERAL           PIC S9(09)V99 VALUE ZERO.
007900 77  WS-QTDE-LISTADA          PIC 9(04) COMP VALUE ZERO.
008000
008100 PROCEDURE DIVISION.
008200
008300 P7000-INICIO.
008400     PERFORM P7005-DATA-HOJE.
008500     PERFORM P7010-CARGA-DESPESA.
008600     PERFORM P7020-LE-CRITERIO.
008700     PERFORM P7030-PREPARA-CRITERIO.
008800     OPEN OUTPUT RELATO.
008900     MOVE ZERO TO WS-TOTAL-GERAL.
009000     MOVE ZERO TO WS-QTDE-LISTADA.
009100     MOVE "CONSULTA FILTRADA DE GASTOS" TO TIT-TEXTO.
009200     WRITE REG-RELATO FROM LINHA-TITULO.
009300     IF CRIT-POR-CATEGORIA
009400         PERFORM P7100-LISTA-CATEGORIA
009500         GO TO P7000-INICIO-FIM.
009600     IF CRIT-POR-DATA
009700         PERFORM P7200-LISTA-DATA
009800         GO TO P7000-INICIO-FIM.
009900     IF CRIT-POR-MES
010000         PERFORM P7300-LISTA-MES
010100         GO TO P7000-INICIO-FIM.
010200     IF CRIT-COMPOSTO
010300         PERFORM P7400-LISTA-COMPOSTO.
010400 P7000-INICIO-FIM.
010500     PERFORM P7900-TOTAIS.
010600     CLOSE RELATO.
010700     STOP RUN.
010800
010900 P7005-DATA-HOJE.
011000     ACCEPT WS-DATA-SISTEMA FROM DATE.
011100     MOVE WS-DS-MES TO WS-DP-MES.
011200     MOVE WS-DS-DIA TO WS-DP-DIA.
011300     IF WS-DS-ANO < 50
011400         COMPUTE WS-DP-ANO = 2000 + WS-DS-ANO
011500         GO TO P7005-DATA-HOJE-FIM.
011600     COMPUTE WS-DP-ANO = 1900 + WS-DS-ANO.
011700 P7005-DATA-HOJE-FIM.
011800     EXIT.
011900
012000 P7010-CARGA-DESPESA.
012100     MOVE ZERO TO WS-QTD-DESPESA.
012200     OPEN INPUT DESPESA.
012300     PERFORM P7011-LE-DESPESA THRU P7011-LE-DESPESA-FIM
012400         UNTIL FS-DSP = "10".
012500     CLOSE DESPESA.
012600 P7011-LE-DESPESA.
012700     READ DESPESA
012800         AT END
012900             MOVE "10" TO FS-DSP
013000             GO TO P7011-LE-DESPESA-FIM.
013100     ADD 1 TO WS-QTD-DESPESA.
013200     MOVE DSP-ID        TO WS-DSP-ID(WS-QTD-DESPESA).
013300     MOVE DSP-VALOR     TO WS-DSP-VALOR(WS-QTD-DESPESA).
013400     MOVE DSP-DATA      TO WS-DSP-DATA(WS-QTD-DESPESA).
013500     MOVE DSP-DESCRICAO TO WS-DSP-DESCR(WS-QTD-DESPESA).
013600     MOVE DSP-CATEGORIA TO WS-DSP-CATEG(WS-QTD-DESPESA).
013700     MOVE DSP-CONTA-ID  TO WS-DSP-CONTA(WS-QTD-DESPESA).
013800 P7011-LE-DESPESA-FIM.
013900     EXIT.
014000
014100* LE O UNICO CARTAO DE CRITERIO DA RODADA.
014200 P7020-LE-CRITERIO.
014300     OPEN INPUT CRITERIO.
014400     READ CRITERIO
014500         AT END
014600             MOVE "D" TO CRIT-TIPO
014700             MOVE ZERO TO CRIT-QTD-CATEG
014800             MOVE ZERO TO CRIT-DATA-INI
014900             MOVE 99999999 TO CRIT-DATA-FIM
015000             MOVE ZERO TO CRIT-QTD-MESES.
015100     CLOSE CRITERIO.
015200
015300* PASSA AS CATEGORIAS DO CRITERIO PARA MAIUSCULA, PARA O FILTRO
015400* SER INSENSIVEL A MAIUSCULA/MINUSCULA NA DIGITACAO DO CARTAO.
015500 P7030-PREPARA-CRITERIO.
015600     PERFORM P7031-MAIUSCULA-UMA
015700         VARYING WS-CRIT-IX FROM 1 BY 1
015800         UNTIL WS-CRIT-IX > CRIT-QTD-CATEG.
015900
016000 P7031-MAIUSCULA-UMA.
016100     INSPECT CRIT-CATEGORIAS(WS-CRIT-IX)
016200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016400
016500*****************************************************************
016600*  FILTRO POR CONJUNTO DE CATEGORIAS (QUALQUER UMA DA LISTA).     *
016700*****************************************************************
016800 P7100-LISTA-CATEGORIA.
016900     PERFORM P7110-IMPRIME-SE-CATEGORIA
017000         VARYING IX-DSP FROM 1 BY 1
017100         UNTIL IX-DSP > WS-QTD-DESPESA.
017200
017300 P7110-IMPRIME-SE-CATEGORIA.
017400     PERFORM P7120-CATEGORIA-CONFERE.
017500     IF CRIT-ACHOU-NAO GO TO P7110-IMPRIME-SE-CATEGORIA-FIM.
017600     PERFORM P7800-IMPRIME-DESPESA.
017700 P7110-IMPRIME-SE-CATEGORIA-FIM.
017800     EXIT.
017900
018000 P7120-CATEGORIA-CONFERE.
018100     MOVE "N" TO WS-CRIT-ACHOU.
018200     PERFORM P7121-COMPARA-CATEGORIA
018300         VARYING WS-CRIT-IX FROM 1 BY 1
018400         UNTIL WS-CRIT-IX > CRIT-QTD-CATEG.
018500
018600 P7121-COMPARA-CATEGORIA.
018700     IF WS-DSP-CATEG(IX-DSP) = CRIT-CATEGORIAS(WS-CRIT-IX)
018800         MOVE "S" TO WS-CRIT-ACHOU.
018900
019000*****************************************************************
019100*  FILTRO POR FAIXA DE DATA (INCLUSIVE NAS DUAS PONTAS).          *
019200*****************************************************************
019300 P7200-LISTA-DATA.
019400     PERFORM P7210-IMPRIME-SE-DATA
019500         VARYING IX-DSP FROM 1 BY 1
019600         UNTIL IX-DSP > WS-QTD-DESPESA.
019700
019800 P7210-IMPRIME-SE-DATA.
019900     IF WS-DSP-DATA(IX-DSP) < CRIT-DATA-INI
020000         GO TO P7210-IMPRIME-SE-DATA-FIM.
020100     IF WS-DSP-DATA(IX-DSP) > CRIT-DATA-FIM
020200         GO TO P7210-IMPRIME-SE-DATA-FIM.
020300     PERFORM P7800-IMPRIME-DESPESA.
020400 P7210-IMPRIME-SE-DATA-FIM.
020500     EXIT.
020600
020700*****************************************************************
020800*  FILTRO POR CONJUNTO DE MESES DO ANO (QUALQUER ANO).            *
020900*****************************************************************
021000 P7300-LISTA-MES.
021100     PERFORM P7310-IMPRIME-SE-MES
021200         VARYING IX-DSP FROM 1 BY 1
021300         UNTIL IX-DSP > WS-QTD-DESPESA.
021400
021500 P7310-IMPRIME-SE-MES.
021600     MOVE WS-DSP-DATA(IX-DSP) TO WS-DATA-DESPESA.
021700     PERFORM P7320-MES-CONFERE.
021800     IF CRIT-ACHOU-NAO GO TO P7310-IMPRIME-SE-MES-FIM.
021900     PERFORM P7800-IMPRIME-DESPESA.
022000 P7310-IMPRIME-SE-MES-FIM.
022100     EXIT.
022200
022300 P7320-MES-CONFERE.
022400     MOVE "N" TO WS-CRIT-ACHOU.
022500     PERFORM P7321-COMPARA-MES
022600         VARYING WS-CRIT-IX FROM 1 BY 1
022700         UNTIL WS-CRIT-IX > CRIT-QTD-MESES.
022800
022900 P7321-COMPARA-MES.
023000     IF WS-DDP-MES = CRIT-MESES(WS-CRIT-IX)
023100         MOVE "S" TO WS-CRIT-ACHOU.
023200
023300*****************************************************************
023400*  FILTRO COMPOSTO: CATEGORIA DA LISTA "E" DENTRO DA FAIXA DE     *
023500*  DATA (AND DOS DOIS FILTROS).                                  *
023600*****************************************************************
023700 P7400-LISTA-COMPOSTO.
023800     PERFORM P7410-IMPRIME-SE-COMPOSTO
023900         VARYING IX-DSP FROM 1 BY 1
024000         UNTIL IX-DSP > WS-QTD-DESPESA.
024100
024200 P7410-IMPRIME-SE-COMPOSTO.
024300     IF WS-DSP-DATA(IX-DSP) < CRIT-DATA-INI
024400         GO TO P7410-IMPRIME-SE-COMPOSTO-FIM.
024500     IF WS-DSP-DATA(IX-DSP) > CRIT-DATA-FIM
024600         GO TO P7410-IMPRIME-SE-COMPOSTO-FIM.
024700     PERFORM P7120-CATEGORIA-CONFERE.
024800     IF CRIT-ACHOU-NAO GO TO P7410-IMPRIME-SE-COMPOSTO-FIM.
024900     PERFORM P7800-IMPRIME-DESPESA.
025000 P7410-IMPRIME-SE-COMPOSTO-FIM.
025100     EXIT.
025200
025300* PARAGRAFO COMUM DE IMPRESSAO DE UMA LINHA DE DETALHE, USADO     *
025400* PELOS QUATRO TIPOS DE FILTRO ACIMA.
025500 P7800-IMPRIME-DESPESA.
025600     MOVE WS-DSP-DATA(IX-DSP) TO WS-DATA-DESPESA.
025700     MOVE WS-DDP-DIA  TO DET-DIA.
025800     MOVE WS-DDP-MES  TO DET-MES.
025900     MOVE WS-DDP-ANO  TO DET-ANO.
026000     MOVE WS-DSP-DESCR(IX-DSP) TO DET-DESCRICAO.
026100     MOVE WS-DSP-VALOR(IX-DSP) TO DET-VALOR.
026200     WRITE REG-RELATO FROM LINHA-DESP-DET.
026300     ADD WS-DSP-VALOR(IX-DSP) TO WS-TOTAL-GERAL.
026400     ADD 1 TO WS-QTDE-LISTADA.
026500
026600 P7900-TOTAIS.
026700     MOVE WS-TOTAL-GERAL TO TOTG-VALOR.
026800     WRITE REG-RELATO FROM LINHA-TOTAL-GERAL.
026900     MOVE WS-DP-DIA TO CAB-DIA.
027000     MOVE WS-DP-MES TO CAB-MES.
027100     MOVE WS-DP-ANO TO CAB-ANO.
027200     WRITE REG-RELATO FROM LINHA-CABEC.
027300     WRITE REG-RELATO FROM LINHA-TRACO.
027400     MOVE "FECHAMENTO DA CONSULTA FILTRADA" TO TIT-TEXTO.
027500     WRITE REG-RELATO FROM LINHA-TITULO.
027600     MOVE "DESPESAS CONSIDERADAS..................:" TO CNT-TEXTO.
027700     MOVE WS-QTD-DESPESA TO CNT-VALOR.
027800     WRITE REG-RELATO FROM LINHA-CONTAGEM.
027900     MOVE "DESPESAS LISTADAS......................:" TO CNT-TEXTO.
028000     MOVE WS-QTDE-LISTADA TO CNT-VALOR.
028100     WRITE REG-RELATO FROM LINHA-CONTAGEM.
