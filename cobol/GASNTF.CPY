000100*****************************************************************
000200*  GASNTF.CPY                                                   *
000300*  LEIAUTE DAS NOTIFICACOES GERADAS PELOS ALERTAS (NOTIF-FILE)   *
000400*  HISTORICO:                                                   *
000500*  14/06/2000 RFM  CRIACAO                                      *
000600*****************************************************************
000700 01  REG-NOTIF.
000800     03  NTF-ALERTA-ID        PIC 9(04).
000900     03  NTF-DATA             PIC 9(08).
001000     03  NTF-TOTAL            PIC S9(07)V99.
001100     03  NTF-LIMITE           PIC S9(07)V99.
001200     03  NTF-MENSAGEM         PIC X(80).
001300     03  NTF-LIDA             PIC X(01).
001400         88  NTF-JA-LIDA           VALUE "Y".
001500         88  NTF-NAO-LIDA          VALUE "N".
001600*    RESERVA P/ EXPANSAO FUTURA DO REGISTRO DE NOTIFICACAO
001700     03  FILLER               PIC X(05).
001800
001900* TABELA EM MEMORIA - NOTIFICACOES NAO LIDAS, P/ EVITAR DUPLICATA
002000 01  WS-TAB-NOTIF.
002100     03  WS-QTD-NOTIF         PIC 9(04) COMP VALUE ZERO.
002200     03  WS-NTF-OCOR OCCURS 0500 TIMES
002300                     INDEXED BY IX-NTF.
002400         05  WS-NTF-ALERTA-ID PIC 9(04).
002500         05  WS-NTF-MENSAGEM  PIC X(80).
002600         05  WS-NTF-LIDA      PIC X(01).
002700
002800* CAMPOS DE TRABALHO P/ MONTAGEM DA MENSAGEM DE ALERTA
002900 77  WS-NOVA-MENSAGEM         PIC X(80) VALUE SPACES.
003000 77  WS-MSG-PERIODO           PIC X(07) VALUE SPACES.
003100 77  WS-MSG-TOTAL             PIC ZZZZZZ9.99.
003200 77  WS-MSG-LIMITE            PIC ZZZZZZ9.99.
003300 77  WS-NTF-DUPLICADA         PIC X(01) VALUE "N".
003400     88  NTF-E-DUPLICADA          VALUE "S".
003500     88  NTF-NAO-DUPLICADA        VALUE "N".
