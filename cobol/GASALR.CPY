000100*****************************************************************
000200*  GASALR.CPY                                                   *
000300*  LEIAUTE DO CADASTRO DE ALERTAS DE GASTO (ALERT-FILE)          *
000400*  HISTORICO:                                                   *
000500*  14/06/2000 RFM  CRIACAO                                      *
000600*  30/01/2002 RFM  TABELA EM MEMORIA P/ VERIFICACAO EM LOTE      *
000700*****************************************************************
000800 01  REG-ALERTA.
000900     03  ALR-ID               PIC 9(04).
001000     03  ALR-LIMITE           PIC S9(07)V99.
001100     03  ALR-PERIODO          PIC X(01).
001200         88  ALR-PERIODO-SEMANAL   VALUE "S".
001300         88  ALR-PERIODO-MENSAL    VALUE "M".
001400     03  ALR-CATEGORIA        PIC X(20).
001500     03  ALR-ATIVO            PIC X(01).
001600         88  ALR-ESTA-ATIVO        VALUE "Y".
001700         88  ALR-ESTA-INATIVO      VALUE "N".
001800*    RESERVA P/ EXPANSAO FUTURA DO REGISTRO DE ALERTA
001900     03  FILLER               PIC X(04).
002000
002100* TABELA EM MEMORIA - CADASTRO COMPLETO DE ALERTAS
002200 01  WS-TAB-ALERTA.
002300     03  WS-QTD-ALERTA        PIC 9(04) COMP VALUE ZERO.
002400     03  WS-ALR-OCOR OCCURS 0200 TIMES
002500                     INDEXED BY IX-ALR.
002600         05  WS-ALR-ID        PIC 9(04).
002700         05  WS-ALR-LIMITE    PIC S9(07)V99.
002800         05  WS-ALR-PERIODO   PIC X(01).
002900         05  WS-ALR-CATEG     PIC X(20).
003000         05  WS-ALR-ATIVO     PIC X(01).
003100
003200 77  WS-ALR-VERIFICADOS       PIC 9(04) COMP VALUE ZERO.
003300 77  WS-ALR-DISPARADOS        PIC 9(04) COMP VALUE ZERO.
003400 77  WS-ALR-TOTAL-PERIODO     PIC S9(07)V99 VALUE ZERO.
003500
