000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GAS030.
000300 AUTHOR.        ROGERIO MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  14/06/2000.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GESTAO DE GASTOS.
000800*****************************************************************
000900*  GAS030 - VERIFICACAO AVULSA DOS ALERTAS DE GASTO, SEM         *
001000*  IMPORTACAO.  RODAR SOB DEMANDA (POR EXEMPLO, APOS INCLUIR OU  *
001100*  ALTERAR UM ALERTA PELA MANUTENCAO) OU EM LOTE NOTURNO.        *
001200*  HISTORICO:                                                   *
001300*  14/06/2000 RFM  CRIACAO - VERIFICACAO AVULSA DE ALERTA  (CTRL-0043)
001400*  30/09/2000 RFM  RELATORIO DE ALERTAS DISPARADOS          (CTRL-0046)
001500*  18/12/1999 RFM  AJUSTE VIRADA DO ANO 2000 (Y2K) NA DATA DO     *
001600*                  PROCESSAMENTO                           (CTRL-0033)
001700*  30/01/2002 RFM  PARAGRAFOS DE VERIFICACAO MOVIDOS PARA       *
001800*                  COPY GASALRP.CPY (COMPARTILHADO C/ GAS020) (CTRL-0058)
001900*****************************************************************
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     C01 IS TOP-OF-FORM.
002400 INPUT-OUTPUT SECTION.
002500 FILE-CONTROL.
002600     SELECT DESPESA      ASSIGN TO DISK
002700            ORGANIZATION IS LINE SEQUENTIAL
002800            FILE STATUS  IS FS-DSP.
002900     SELECT ALERTA       ASSIGN TO DISK
003000            ORGANIZATION IS LINE SEQUENTIAL
003100            FILE STATUS  IS FS-ALR.
003200     SELECT NOTIF        ASSIGN TO DISK
003300            ORGANIZATION IS LINE SEQUENTIAL
003400            FILE STATUS  IS FS-NTF.
003500     SELECT RELATO       ASSIGN TO PRINTER.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  DESPESA
004000     LABEL RECORD IS STANDARD
004100     VALUE OF FILE-ID IS "EXPENSE-FILE".
004200 COPY GASDESP.CPY.
004300
004400 FD  ALERTA
004500     LABEL RECORD IS STANDARD
004600     VALUE OF FILE-ID IS "ALERT-FILE".
004700 COPY GASALR.CPY.
004800
004900 FD  NOTIF
005000     LABEL RECORD IS STANDARD
005100     VALUE OF FILE-ID IS "NOTIF-FILE".
005200 COPY GASNTF.CPY.
005300
005400 FD  RELATO
005500     LABEL RECORD IS OMITTED.
005600 01  REG-RELATO               PIC X(132).
005700
005800 WORKING-STORAGE SECTION.
005900 COPY GASDATA.CPY.
006000 COPY GASRPTL.CPY.
006100
006200 77  FS-DSP                   PIC X(02) VALUE SPACES.
006300 77  FS-ALR                   PIC X(02) VALUE SPACES.
006400 77  FS-NTF                   PIC X(02) VALUE SPACES.
006500
006600* DATA DO SISTEMA (2 DIGITOS DE ANO) - AJUSTE DE SECULO.
006700 01  WS-DATA-SISTEMA.
006800     03  WS-DS-ANO            PIC 99.
006900     03  WS-DS-MES            PIC 99.
007000     03  WS-DS-DIA            PIC 99.
007100 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
007200     03  FILLER               PIC 9(06).
007300
007400 PROCEDURE DIVISION.
007500 COPY GASALRP.CPY.
007600
007700 P3000-INICIO.
007800     PERFORM P3005-DATA-HOJE.
007900     PERFORM P3010-CARGA-DESPESA.
008000     PERFORM P3020-CARGA-ALERTA.
008100     MOVE ZERO TO WS-QTD-NOTIF.
008200     OPEN OUTPUT NOTIF.
008300     OPEN OUTPUT RELATO.
008400     PERFORM P-ALR-VERIFICA-TUDO.
008500     PERFORM P3900-TOTAIS.
008600     CLOSE NOTIF RELATO.
008700     STOP RUN.
008800
008900 P3005-DATA-HOJE.
009000     ACCEPT WS-DATA-SISTEMA FROM DATE.
009100     MOVE WS-DS-MES TO WS-DP-MES.
009200     MOVE WS-DS-DIA TO WS-DP-DIA.
009300     IF WS-DS-ANO < 50
009400         COMPUTE WS-DP-ANO = 2000 + WS-DS-ANO
009500         GO TO P3005-DATA-HOJE-FIM.
009600     COMPUTE WS-DP-ANO = 1900 + WS-DS-ANO.
009700 P3005-DATA-HOJE-FIM.
009800     EXIT.
009900
010000 P3010-CARGA-DESPESA.
010100     MOVE ZERO TO WS-QTD-DESPESA.
010200     OPEN INPUT DESPESA.
010300     PERFORM P3011-LE-DESPESA THRU P3011-LE-DESPESA-FIM
010400         UNTIL FS-DSP = "10".
010500     CLOSE DESPESA.
010600 P3011-LE-DESPESA.
010700     READ DESPESA
010800         AT END
010900             MOVE "10" TO FS-DSP
011000             GO TO P3011-LE-DESPESA-FIM.
011100     ADD 1 TO WS-QTD-DESPESA.
011200     MOVE DSP-ID        TO WS-DSP-ID(WS-QTD-DESPESA).
011300     MOVE DSP-VALOR     TO WS-DSP-VALOR(WS-QTD-DESPESA).
011400     MOVE DSP-DATA      TO WS-DSP-DATA(WS-QTD-DESPESA).
011500     MOVE DSP-CATEGORIA TO WS-DSP-CATEG(WS-QTD-DESPESA).
011600 P3011-LE-DESPESA-FIM.
011700     EXIT.
011800
011900 P3020-CARGA-ALERTA.
012000     MOVE ZERO TO WS-QTD-ALERTA.
012100     OPEN INPUT ALERTA.
012200     PERFORM P3021-LE-ALERTA THRU P3021-LE-ALERTA-FIM
012300         UNTIL FS-ALR = "10".
012400     CLOSE ALERTA.
012500 P3021-LE-ALERTA.
012600     READ ALERTA
012700         AT END
012800             MOVE "10" TO FS-ALR
012900             GO TO P3021-LE-ALERTA-FIM.
013000     ADD 1 TO WS-QTD-ALERTA.
013100     MOVE ALR-ID        TO WS-ALR-ID(WS-QTD-ALERTA).
013200     MOVE ALR-LIMITE    TO WS-ALR-LIMITE(WS-QTD-ALERTA).
013300     MOVE ALR-PERIODO   TO WS-ALR-PERIODO(WS-QTD-ALERTA).
013400     MOVE ALR-CATEGORIA TO WS-ALR-CATEG(WS-QTD-ALERTA).
013500     MOVE ALR-ATIVO     TO WS-ALR-ATIVO(WS-QTD-ALERTA).
013600 P3021-LE-ALERTA-FIM.
013700     EXIT.
013800
013900 P3900-TOTAIS.
014000     MOVE WS-DP-DIA TO CAB-DIA.
014100     MOVE WS-DP-MES TO CAB-MES.
014200     MOVE WS-DP-ANO TO CAB-ANO.
014300     WRITE REG-RELATO FROM LINHA-CABEC.
014400     WRITE REG-RELATO FROM LINHA-TRACO.
014500     MOVE "VERIFICACAO AVULSA DE ALERTAS DE GASTO" TO TIT-TEXTO.
014600     WRITE REG-RELATO FROM LINHA-TITULO.
014700     MOVE "ALERTAS VERIFICADOS....................:" TO CNT-TEXTO.
014800     MOVE WS-ALR-VERIFICADOS TO CNT-VALOR.
014900     WRITE REG-RELATO FROM LINHA-CONTAGEM.
015000     MOVE "ALERTAS DISPARADOS.....................:" TO CNT-TEXTO.
015100     MOVE WS-ALR-DISPARADOS TO CNT-VALOR.
015200     WRITE REG-RELATO FROM LINHA-CONTAGEM.
