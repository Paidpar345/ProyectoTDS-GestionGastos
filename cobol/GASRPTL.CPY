000100*****************************************************************
000200*  GASRPTL.CPY                                                  *
000300*  LINHAS DE IMPRESSAO DO RELATORIO GERAL (REPORT-FILE, 132 COL) *
000400*  HISTORICO:                                                   *
000500*  30/01/2002 RFM  CRIACAO - PADRAO LINHA-xxx DOS RELATOS BANCOxx*
000600*****************************************************************
000700 01  LINHA-CABEC.
000800     02  F                    PIC X(02) VALUE SPACES.
000900     02  F                    PIC X(40) VALUE
001000         "GESTAO DE GASTOS - RELATORIO GERAL".
001100     02  F                    PIC X(08) VALUE "DATA ".
001200     02  CAB-DIA              PIC 99.
001300     02  F                    PIC X(01) VALUE "/".
001400     02  CAB-MES              PIC 99.
001500     02  F                    PIC X(01) VALUE "/".
001600     02  CAB-ANO              PIC 9999.
001700     02  F                    PIC X(76) VALUE SPACES.
001800
001900 01  LINHA-TRACO.
002000     02  F                    PIC X(132) VALUE ALL "-".
002100
002200 01  LINHA-TITULO.
002300     02  F                    PIC X(04) VALUE SPACES.
002400     02  TIT-TEXTO            PIC X(60) VALUE SPACES.
002500     02  F                    PIC X(68) VALUE SPACES.
002600
002700 01  LINHA-CATEG-CAB.
002800     02  F                    PIC X(04) VALUE SPACES.
002900     02  F                    PIC X(12) VALUE "CATEGORIA : ".
003000     02  CATCAB-NOME          PIC X(20).
003100     02  F                    PIC X(84) VALUE SPACES.
003200
003300 01  LINHA-DESP-DET.
003400     02  F                    PIC X(06) VALUE SPACES.
003500     02  DET-DIA              PIC 99.
003600     02  F                    PIC X(01) VALUE "/".
003700     02  DET-MES              PIC 99.
003800     02  F                    PIC X(01) VALUE "/".
003900     02  DET-ANO              PIC 9999.
004000     02  F                    PIC X(03) VALUE SPACES.
004100     02  DET-DESCRICAO        PIC X(30).
004200     02  F                    PIC X(02) VALUE SPACES.
004300     02  DET-VALOR            PIC ZZ,ZZZ,ZZ9.99-.
004400     02  F                    PIC X(52) VALUE SPACES.
004500
004600 01  LINHA-SUBTOTAL.
004700     02  F                    PIC X(04) VALUE SPACES.
004800     02  F                    PIC X(20) VALUE "SUBTOTAL CATEGORIA: ".
004900     02  SUB-VALOR            PIC ZZ,ZZZ,ZZ9.99-.
005000     02  F                    PIC X(95) VALUE SPACES.
005100
005200 01  LINHA-MES-DET.
005300     02  F                    PIC X(04) VALUE SPACES.
005400     02  F                    PIC X(06) VALUE "MES : ".
005500     02  MES-DET-NUM          PIC 99.
005600     02  F                    PIC X(12) VALUE "  QTDE.....:".
005700     02  MES-DET-QTDE         PIC ZZ9.
005800     02  F                    PIC X(12) VALUE "  TOTAL....:".
005900     02  MES-DET-VALOR        PIC ZZ,ZZZ,ZZ9.99-.
006000     02  F                    PIC X(77) VALUE SPACES.
006100
006200 01  LINHA-TOTAL-GERAL.
006300     02  F                    PIC X(04) VALUE SPACES.
006400     02  F                    PIC X(20) VALUE "TOTAL GERAL........:".
006500     02  TOTG-VALOR           PIC ZZ,ZZZ,ZZ9.99-.
006600     02  F                    PIC X(95) VALUE SPACES.
006700
006800 01  LINHA-ALERTA-DET.
006900     02  F                    PIC X(04) VALUE SPACES.
007000     02  F                    PIC X(09) VALUE "ALERTA : ".
007100     02  ALR-DET-ID           PIC 9999.
007200     02  F                    PIC X(10) VALUE "  PERIODO:".
007300     02  ALR-DET-PERIODO      PIC X(01).
007400     02  F                    PIC X(11) VALUE "  CATEGORIA".
007500     02  F                    PIC X(02) VALUE ": ".
007600     02  ALR-DET-CATEG        PIC X(20).
007700     02  F                    PIC X(08) VALUE " TOTAL: ".
007800     02  ALR-DET-TOTAL        PIC ZZ,ZZZ,ZZ9.99-.
007900     02  F                    PIC X(07) VALUE " LIM.: ".
008000     02  ALR-DET-LIMITE       PIC ZZ,ZZZ,ZZ9.99-.
008100     02  F                    PIC X(20) VALUE SPACES.
008200
008300 01  LINHA-DEBT-CAB.
008400     02  F                    PIC X(04) VALUE SPACES.
008500     02  F                    PIC X(08) VALUE "CONTA : ".
008600     02  DEBT-CAB-NOME        PIC X(30).
008700     02  F                    PIC X(90) VALUE SPACES.
008800
008900 01  LINHA-DEBT-DET.
009000     02  F                    PIC X(06) VALUE SPACES.
009100     02  DEBT-DET-NOME        PIC X(20).
009200     02  F                    PIC X(01) VALUE SPACES.
009300     02  DEBT-DET-SITUACAO    PIC X(24).
009400     02  DEBT-DET-VALOR       PIC ZZ,ZZZ,ZZ9.99-.
009500     02  F                    PIC X(70) VALUE SPACES.
009600
009700 01  LINHA-DEBT-TOTAL.
009800     02  F                    PIC X(06) VALUE SPACES.
009900     02  F                    PIC X(16) VALUE "TOTAL DA CONTA: ".
010000     02  DEBT-TOT-VALOR       PIC ZZ,ZZZ,ZZ9.99-.
010100     02  F                    PIC X(99) VALUE SPACES.
010200
010300 01  LINHA-CONTAGEM.
010400     02  F                    PIC X(04) VALUE SPACES.
010500     02  CNT-TEXTO            PIC X(40) VALUE SPACES.
010600     02  CNT-VALOR            PIC ZZZ,ZZ9.
010700     02  F                    PIC X(84) VALUE SPACES.
