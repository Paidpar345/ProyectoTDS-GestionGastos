000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GAS040.
000300 AUTHOR.        ROGERIO MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  14/06/2000.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GESTAO DE GASTOS.
000800*****************************************************************
000900*  GAS040 - LANCAMENTO DE DESPESAS EM CONTA COMPARTILHADA,      *
001000*  RATEIO ENTRE OS PARTICIPANTES (IGUALITARIO OU POR            *
001100*  PERCENTUAL), RECALCULO DE SALDO DE CADA UM E RELATORIO DE    *
001200*  QUEM DEVE RECEBER/PAGAR POR CONTA.  LE UM LANCAMENTO POR      *
001300*  LINHA DO ARQUIVO DE POSTAGENS (ANTIGA TELA DE INCLUSAO DE     *
001400*  TITULO DO BANCO06, HOJE RODADA EM LOTE).                      *
001500*  HISTORICO:                                                   *
001600*  14/06/2000 RFM  CRIACAO - RATEIO DE CONTA COMPARTILHADA (CTRL-0044)
001700*  30/09/2000 RFM  RATEIO POR PERCENTUAL ALEM DO IGUALITARIO (CTRL-0047)
001800*  18/12/1999 RFM  AJUSTE VIRADA DO ANO 2000 (Y2K) NA DATA DO     *
001900*                  PROCESSAMENTO                           (CTRL-0033)
002000*  30/01/2002 RFM  PASSAGEM DOS CADASTROS PARA COPY BOOKS       *
002100*                  PADRAO (GASCTA/GASPER/GASDESP/GASCAT)    (CTRL-0058)
002200*  05/02/2002 RFM  CATEGORIA "COMPARTIDO" PADRAO P/ LANCAMENTO  *
002300*                  RAPIDO QUANDO A CATEGORIA VEM EM BRANCO  (CTRL-0061)
002400*  06/02/2002 RFM  VALIDACAO DE MINIMO DE PARTICIPANTES E DE    *
002500*                  SOMA DE PERCENTUAL (TOLERANCIA 0,01)     (CTRL-0062)
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT CONTA        ASSIGN TO DISK
003400            ORGANIZATION IS LINE SEQUENTIAL
003500            FILE STATUS  IS FS-CTA.
003600     SELECT PESSOA       ASSIGN TO DISK
003700            ORGANIZATION IS LINE SEQUENTIAL
003800            FILE STATUS  IS FS-PES.
003900     SELECT CATEGORIA    ASSIGN TO DISK
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS  IS FS-CAT.
004200     SELECT DESPESA      ASSIGN TO DISK
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-DSP.
004500     SELECT CTAPOST      ASSIGN TO DISK
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-CTP.
004800     SELECT RELATO       ASSIGN TO PRINTER.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  CONTA
005300     LABEL RECORD IS STANDARD
005400     VALUE OF FILE-ID IS "ACCOUNT-FILE".
005500 COPY GASCTA.CPY.
005600
005700 FD  PESSOA
005800     LABEL RECORD IS STANDARD
005900     VALUE OF FILE-ID IS "PERSON-FILE".
006000 COPY GASPER.CPY.
006100
006200 FD  CATEGORIA
006300     LABEL RECORD IS STANDARD
006400     VALUE OF FILE-ID IS "CATEGORY-FILE".
006500 COPY GASCAT.CPY.
006600
006700 FD  DESPESA
006800     LABEL RECORD IS STANDARD
006900     VALUE OF FILE-ID IS "EXPENSE-FILE".
007000 COPY GASDESP.CPY.
007100
007200* UM LANCAMENTO POR LINHA - SUBSTITUI A ANTIGA TELA DE INCLUSAO
007300* DE TITULO (CONTA/FAVORECIDO/VALOR) DO BANCO06 PELO EQUIVALENTE
007400* EM LOTE.  CATEGORIA EM BRANCO VIRA "COMPARTIDO" (VER P4010).
007500 FD  CTAPOST
007600     LABEL RECORD IS STANDARD
007700     VALUE OF FILE-ID IS "ACCTPOST-FILE".
007800 01  REG-CTAPOST.
007900     03  CTP-CONTA-ID         PIC 9(04).
008000     03  CTP-PAGADOR          PIC X(20).
008100     03  CTP-DATA             PIC 9(08).
008200     03  CTP-VALOR            PIC S9(07)V99.
008300     03  CTP-DESCRICAO        PIC X(30).
008400     03  CTP-CATEGORIA        PIC X(20).
008500     03  FILLER               PIC X(09).
008600
008700 FD  RELATO
008800     LABEL RECORD IS OMITTED.
008900 01  REG-RELATO               PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200 COPY GASDATA.CPY.
009300 COPY GASRPTL.CPY.
009400
009500 77  FS-CTA                   PIC X(02) VALUE SPACES.
009600 77  FS-PES                   PIC X(02) VALUE SPACES.
009700 77  FS-CAT                   PIC X(02) VALUE SPACES.
009800 77  FS-DSP                   PIC X(02) VALUE SPACES.
009900 77  FS-CTP                   PIC X(02) VALUE SPACES.
010000
010100* DATA DO SISTEMA (2 DIGITOS DE ANO) - AJUSTE DE SECULO IGUAL AO
010200* FEITO EM TODOS OS PROGRAMAS DA GESTAO DE GASTOS.
010300 01  WS-DATA-SISTEMA.
010400     03  WS-DS-ANO            PIC 99.
010500     03  WS-DS-MES            PIC 99.
010600     03  WS-DS-DIA            PIC 99.
010700 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
010800     03  FILLER               PIC 9(06).
010900
011000* CADASTRO COMPLETO DE PARTICIPANTES (TODAS AS CONTAS), CARREGADO
011100* UMA SO VEZ DE PERSON-FILE.  A TABELA WS-TAB-PESSOA DO COPY
011200* GASPER.CPY FICA RESERVADA PARA OS PARTICIPANTES DA CONTA QUE
011300* ESTA SENDO PROCESSADA NO MOMENTO (UMA CONTA POR VEZ).
011400 01  WS-TAB-TODAS-PESSOAS.
011500     03  WS-QTD-TODAS-PESSOAS PIC 9(04) COMP VALUE ZERO.
011600     03  WS-TPE-OCOR OCCURS 0500 TIMES
011700                     INDEXED BY IX-TPE.
011800         05  WS-TPE-CONTA     PIC 9(04).
011900         05  WS-TPE-NOME      PIC X(20).
012000         05  WS-TPE-PERCENT   PIC 9(03)V99.
012100         05  WS-TPE-SALDO     PIC S9(07)V99.
012200     03  FILLER               PIC X(01).
012300
012400* PARA CADA PARTICIPANTE COPIADO PARA A TABELA DA CONTA ATUAL
012500* (WS-TAB-PESSOA), GUARDA O INDICE ORIGINAL EM WS-TAB-TODAS-
012600* PESSOAS, PARA GRAVAR O SALDO/PERCENTUAL DE VOLTA NO CADASTRO
012700* GERAL DEPOIS DO RATEIO (VER P4440-GRAVA-DE-VOLTA).
012800 01  WS-TAB-IDX-PESSOA.
012900     03  WS-IDX-PESSOA        PIC 9(04) COMP OCCURS 0050 TIMES.
013000     03  FILLER               PIC X(01).
013100
013200 77  WS-QTD-POST-ACEITA       PIC 9(06) COMP VALUE ZERO.
013300 77  WS-QTD-POST-REJEITADA    PIC 9(06) COMP VALUE ZERO.
013400 77  WS-QTD-CONTA-OK          PIC 9(04) COMP VALUE ZERO.
013500 77  WS-QTD-CONTA-ERRO        PIC 9(04) COMP VALUE ZERO.
013600
013700 77  WS-POST-PAGADOR-VALIDO   PIC X(01) VALUE "N".
013800     88  POST-PAGADOR-E-VALIDO    VALUE "S".
013900     88  POST-PAGADOR-NAO-VALIDO  VALUE "N".
014000
014100 77  WS-POST-PERCENT-OK       PIC X(01) VALUE "S".
014200     88  POST-PERCENT-E-VALIDO    VALUE "S".
014300     88  POST-PERCENT-E-INVALIDO  VALUE "N".
014400
014500 77  WS-PCT-IGUAL             PIC 9(03)V99 VALUE ZERO.
014600 77  WS-SOMA-PERCENTUAL       PIC S9(05)V99 VALUE ZERO.
014700 77  WS-DIFERENCA-PERCENTUAL  PIC S9(05)V99 VALUE ZERO.
014800 77  WS-CTA-TOTAL-CALC        PIC S9(07)V99 VALUE ZERO.
014900 77  WS-DEBT-VALOR-ABS        PIC S9(07)V99 VALUE ZERO.
015000
015100 PROCEDURE DIVISION.
015200 COPY GASCTLP.CPY.
015300
015400 P4000-INICIO.
015500     PERFORM P4005-DATA-HOJE.
015600     PERFORM P4010-CARGA-CONTA.
015700     PERFORM P4020-CARGA-PESSOA.
015800     PERFORM P4030-CARGA-CATEGORIA.
015900     PERFORM P4040-CARGA-DESPESA.
016000     MOVE ZERO TO WS-QTD-POST-ACEITA.
016100     MOVE ZERO TO WS-QTD-POST-REJEITADA.
016200     OPEN INPUT CTAPOST.
016300     OPEN EXTEND CATEGORIA.
016400     PERFORM P4100-LE-POSTAGEM THRU P4100-LE-POSTAGEM-FIM
016500         UNTIL FS-CTP = "10".
016600     CLOSE CTAPOST.
016700     CLOSE CATEGORIA.
016800     MOVE ZERO TO WS-QTD-CONTA-OK.
016900     MOVE ZERO TO WS-QTD-CONTA-ERRO.
017000     OPEN OUTPUT RELATO.
017100     PERFORM P4200-PROCESSA-CONTA
017200         VARYING IX-CTA FROM 1 BY 1
017300         UNTIL IX-CTA > WS-QTD-CONTA.
017400     PERFORM P4900-GRAVA-PESSOAS.
017500     PERFORM P4850-GRAVA-DESPESAS.
017600     PERFORM P4950-TOTAIS.
017700     CLOSE RELATO.
017800     STOP RUN.
017900
018000 P4005-DATA-HOJE.
018100     ACCEPT WS-DATA-SISTEMA FROM DATE.
018200     MOVE WS-DS-MES TO WS-DP-MES.
018300     MOVE WS-DS-DIA TO WS-DP-DIA.
018400     IF WS-DS-ANO < 50
018500         COMPUTE WS-DP-ANO = 2000 + WS-DS-ANO
018600         GO TO P4005-DATA-HOJE-FIM.
018700     COMPUTE WS-DP-ANO = 1900 + WS-DS-ANO.
018800 P4005-DATA-HOJE-FIM.
018900     EXIT.
019000
019100 P4010-CARGA-CONTA.
019200     MOVE ZERO TO WS-QTD-CONTA.
019300     OPEN INPUT CONTA.
019400     PERFORM P4011-LE-CONTA THRU P4011-LE-CONTA-FIM
019500         UNTIL FS-CTA = "10".
019600     CLOSE CONTA.
019700 P4011-LE-CONTA.
019800     READ CONTA
019900         AT END
020000             MOVE "10" TO FS-CTA
020100             GO TO P4011-LE-CONTA-FIM.
020200     ADD 1 TO WS-QTD-CONTA.
020300     MOVE CTA-ID          TO WS-CTA-ID(WS-QTD-CONTA).
020400     MOVE CTA-NOME        TO WS-CTA-NOME(WS-QTD-CONTA).
020500     MOVE CTA-TIPO-RATEIO TO WS-CTA-TIPO(WS-QTD-CONTA).
020600 P4011-LE-CONTA-FIM.
020700     EXIT.
020800
020900 P4020-CARGA-PESSOA.
021000     MOVE ZERO TO WS-QTD-TODAS-PESSOAS.
021100     OPEN INPUT PESSOA.
021200     PERFORM P4021-LE-PESSOA THRU P4021-LE-PESSOA-FIM
021300         UNTIL FS-PES = "10".
021400     CLOSE PESSOA.
021500 P4021-LE-PESSOA.
021600     READ PESSOA
021700         AT END
021800             MOVE "10" TO FS-PES
021900             GO TO P4021-LE-PESSOA-FIM.
022000     ADD 1 TO WS-QTD-TODAS-PESSOAS.
022100     MOVE PES-CONTA-ID   TO WS-TPE-CONTA(WS-QTD-TODAS-PESSOAS).
022200     MOVE PES-NOME       TO WS-TPE-NOME(WS-QTD-TODAS-PESSOAS).
022300     MOVE PES-PERCENTUAL TO WS-TPE-PERCENT(WS-QTD-TODAS-PESSOAS).
022400     MOVE PES-SALDO      TO WS-TPE-SALDO(WS-QTD-TODAS-PESSOAS).
022500 P4021-LE-PESSOA-FIM.
022600     EXIT.
022700
022800 P4030-CARGA-CATEGORIA.
022900     MOVE ZERO TO WS-QTD-CATEGORIA.
023000     OPEN INPUT CATEGORIA.
023100     PERFORM P4031-LE-CATEGORIA THRU P4031-LE-CATEGORIA-FIM
023200         UNTIL FS-CAT = "10".
023300     CLOSE CATEGORIA.
023400 P4031-LE-CATEGORIA.
023500     READ CATEGORIA
023600         AT END
023700             MOVE "10" TO FS-CAT
023800             GO TO P4031-LE-CATEGORIA-FIM.
023900     ADD 1 TO WS-QTD-CATEGORIA.
024000     MOVE CAT-NOME      TO WS-CAT-NOME(WS-QTD-CATEGORIA).
024100     MOVE CAT-DESCRICAO TO WS-CAT-DESCR(WS-QTD-CATEGORIA).
024200 P4031-LE-CATEGORIA-FIM.
024300     EXIT.
024400
024500 P4040-CARGA-DESPESA.
024600     MOVE ZERO TO WS-QTD-DESPESA.
024700     MOVE ZERO TO WS-PROX-ID-DESPESA.
024800     OPEN INPUT DESPESA.
024900     PERFORM P4041-LE-DESPESA THRU P4041-LE-DESPESA-FIM
025000         UNTIL FS-DSP = "10".
025100     CLOSE DESPESA.
025200 P4041-LE-DESPESA.
025300     READ DESPESA
025400         AT END
025500             MOVE "10" TO FS-DSP
025600             GO TO P4041-LE-DESPESA-FIM.
025700     ADD 1 TO WS-QTD-DESPESA.
025800     MOVE DSP-ID        TO WS-DSP-ID(WS-QTD-DESPESA).
025900     MOVE DSP-VALOR     TO WS-DSP-VALOR(WS-QTD-DESPESA).
026000     MOVE DSP-DATA      TO WS-DSP-DATA(WS-QTD-DESPESA).
026100     MOVE DSP-DESCRICAO TO WS-DSP-DESCR(WS-QTD-DESPESA).
026200     MOVE DSP-CATEGORIA TO WS-DSP-CATEG(WS-QTD-DESPESA).
026300     MOVE DSP-PAGADOR   TO WS-DSP-PAGADOR(WS-QTD-DESPESA).
026400     MOVE DSP-CONTA-ID  TO WS-DSP-CONTA(WS-QTD-DESPESA).
026500     IF DSP-ID > WS-PROX-ID-DESPESA MOVE DSP-ID TO WS-PROX-ID-DESPESA.
026600 P4041-LE-DESPESA-FIM.
026700     EXIT.
026800
026900* LE UM LANCAMENTO DE CONTA COMPARTILHADA.  REJEITA SE O
027000* FAVORECIDO NAO FOR PARTICIPANTE DA CONTA INFORMADA.
027100 P4100-LE-POSTAGEM.
027200     READ CTAPOST
027300         AT END
027400             MOVE "10" TO FS-CTP
027500             GO TO P4100-LE-POSTAGEM-FIM.
027600     IF REG-CTAPOST = SPACES GO TO P4100-LE-POSTAGEM-FIM.
027700     PERFORM P4150-VALIDA-PAGADOR.
027800     IF POST-PAGADOR-NAO-VALIDO
027900         ADD 1 TO WS-QTD-POST-REJEITADA
028000         GO TO P4100-LE-POSTAGEM-FIM.
028100     PERFORM P4160-CATEGORIA-POSTAGEM.
028200     PERFORM P4170-INCLUI-DESPESA-CONTA.
028300     ADD 1 TO WS-QTD-POST-ACEITA.
028400 P4100-LE-POSTAGEM-FIM.
028500     EXIT.
028600
028700* O FAVORECIDO TEM DE SER UM PARTICIPANTE JA CADASTRADO DA MESMA
028800* CONTA (REGRA DA CONTA COMPARTILHADA - NAO SE RATEIA DESPESA
028900* PARA QUEM NAO PARTICIPA DA CONTA).
029000 P4150-VALIDA-PAGADOR.
029100     MOVE "N" TO WS-POST-PAGADOR-VALIDO.
029200     PERFORM P4151-COMPARA-PAGADOR
029300         VARYING IX-TPE FROM 1 BY 1
029400         UNTIL IX-TPE > WS-QTD-TODAS-PESSOAS
029500            OR POST-PAGADOR-E-VALIDO.
029600
029700 P4151-COMPARA-PAGADOR.
029800     IF WS-TPE-CONTA(IX-TPE) = CTP-CONTA-ID
029900        AND WS-TPE-NOME(IX-TPE) = CTP-PAGADOR
030000         MOVE "S" TO WS-POST-PAGADOR-VALIDO.
030100
030200* SE VEIO CATEGORIA NO LANCAMENTO, CATALOGA NORMALMENTE (IGUAL
030300* AO CADASTRO MANUAL); SE VEIO EM BRANCO, USA O ATALHO DE
030400* LANCAMENTO RAPIDO (CATEGORIA "COMPARTIDO" - VER P4010).
030500 P4160-CATEGORIA-POSTAGEM.
030600     IF CTP-CATEGORIA NOT = SPACES
030700         MOVE CTP-CATEGORIA TO WS-CTL-CATEG-NOVA
030800         PERFORM P-CTL-AUTO-CATEGORIA
030900         GO TO P4160-CATEGORIA-POSTAGEM-FIM.
031000     PERFORM P4010-CATEGORIA-RAPIDA.
031100 P4160-CATEGORIA-POSTAGEM-FIM.
031200     EXIT.
031300
031400* CATEGORIA PADRAO DAS CONTAS COMPARTILHADAS QUANDO O LANCAMENTO
031500* NAO INFORMA UMA CATEGORIA PROPRIA (ATALHO DE LANCAMENTO RAPIDO
031600* DO BANCO06, QUE NO TEMPO DA TELA NEM PEDIA CATEGORIA).
031700 P4010-CATEGORIA-RAPIDA.
031800     MOVE "COMPARTIDO" TO WS-CAT-PROCURA.
031900     MOVE "COMPARTIDO" TO WS-CTL-CATEG-NOVA.
032000     PERFORM P-CTL-BUSCA-CATEGORIA.
032100     IF CAT-FOI-ACHADA GO TO P4010-CATEGORIA-RAPIDA-FIM.
032200     ADD 1 TO WS-QTD-CATEGORIA.
032300     MOVE "COMPARTIDO" TO WS-CAT-NOME(WS-QTD-CATEGORIA).
032400     MOVE "GASTOS COMPARTIDOS" TO WS-CAT-DESCR(WS-QTD-CATEGORIA).
032500     MOVE "COMPARTIDO" TO CAT-NOME.
032600     MOVE "GASTOS COMPARTIDOS" TO CAT-DESCRICAO.
032700     WRITE REG-CATEGORIA.
032800 P4010-CATEGORIA-RAPIDA-FIM.
032900     EXIT.
033000
033100* ACRESCENTA O LANCAMENTO NA TABELA GERAL DE DESPESAS, JA COM A
033200* CONTA E O FAVORECIDO PREENCHIDOS (E' O QUE DIFERENCIA UMA
033300* DESPESA DE CONTA COMPARTILHADA DE UMA DESPESA PESSOAL).
033400 P4170-INCLUI-DESPESA-CONTA.
033500     ADD 1 TO WS-QTD-DESPESA.
033600     ADD 1 TO WS-PROX-ID-DESPESA.
033700     MOVE WS-PROX-ID-DESPESA TO WS-DSP-ID(WS-QTD-DESPESA).
033800     MOVE CTP-VALOR          TO WS-DSP-VALOR(WS-QTD-DESPESA).
033900     MOVE CTP-DATA           TO WS-DSP-DATA(WS-QTD-DESPESA).
034000     MOVE CTP-DESCRICAO      TO WS-DSP-DESCR(WS-QTD-DESPESA).
034100     MOVE WS-CTL-CATEG-NOVA  TO WS-DSP-CATEG(WS-QTD-DESPESA).
034200     MOVE CTP-PAGADOR        TO WS-DSP-PAGADOR(WS-QTD-DESPESA).
034300     MOVE CTP-CONTA-ID       TO WS-DSP-CONTA(WS-QTD-DESPESA).
034400
034500* PROCESSA UMA CONTA COMPARTILHADA - CARREGA PARTICIPANTES,
034600* CALCULA PERCENTUAIS, RECALCULA SALDOS E IMPRIME O RESUMO DE
034700* QUEM DEVE RECEBER/PAGAR.  CONTA COM MENOS DE 2 PARTICIPANTES
034800* OU COM SOMA DE PERCENTUAL FORA DA TOLERANCIA E REJEITADA.
034900 P4200-PROCESSA-CONTA.
035000     PERFORM P4210-CARREGA-PARTICIPANTES.
035100     IF WS-QTD-PESSOA < 2
035200         PERFORM P4220-ERRO-MINIMO
035300         ADD 1 TO WS-QTD-CONTA-ERRO
035400         GO TO P4200-PROCESSA-CONTA-FIM.
035500     MOVE "S" TO WS-POST-PERCENT-OK.
035600     IF WS-CTA-TIPO(IX-CTA) = "E"
035700         PERFORM P4230-RATEIO-IGUAL
035800         GO TO P4240-VERIFICA-PERCENT.
035900     PERFORM P4235-RATEIO-PERCENT.
036000 P4240-VERIFICA-PERCENT.
036100     IF POST-PERCENT-E-INVALIDO
036200         PERFORM P4236-ERRO-PERCENTUAL
036300         ADD 1 TO WS-QTD-CONTA-ERRO
036400         GO TO P4200-PROCESSA-CONTA-FIM.
036500     PERFORM P4400-ZERA-SALDOS.
036600     PERFORM P4410-FILTRA-DESPESA
036700         VARYING IX-DSP FROM 1 BY 1
036800         UNTIL IX-DSP > WS-QTD-DESPESA.
036900     PERFORM P4440-GRAVA-DE-VOLTA
037000         VARYING IX-PES FROM 1 BY 1
037100         UNTIL IX-PES > WS-QTD-PESSOA.
037200     PERFORM P4600-IMPRIME-CONTA.
037300     ADD 1 TO WS-QTD-CONTA-OK.
037400 P4200-PROCESSA-CONTA-FIM.
037500     EXIT.
037600
037700* COPIA PARA A TABELA DA CONTA ATUAL (WS-TAB-PESSOA, DO COPY
037800* GASPER) OS PARTICIPANTES DO CADASTRO GERAL QUE PERTENCEM A
037900* CONTA EM IX-CTA, GUARDANDO O INDICE ORIGINAL EM WS-IDX-PESSOA
038000* PARA A GRAVACAO DE VOLTA (P4440).
038100 P4210-CARREGA-PARTICIPANTES.
038200     MOVE ZERO TO WS-QTD-PESSOA.
038300     MOVE ZERO TO WS-CTA-TOTAL-CALC.
038400     PERFORM P4211-FILTRA-PESSOA
038500         VARYING IX-TPE FROM 1 BY 1
038600         UNTIL IX-TPE > WS-QTD-TODAS-PESSOAS.
038700
038800 P4211-FILTRA-PESSOA.
038900     IF WS-TPE-CONTA(IX-TPE) NOT = WS-CTA-ID(IX-CTA)
039000         GO TO P4211-FILTRA-PESSOA-FIM.
039100     ADD 1 TO WS-QTD-PESSOA.
039200     MOVE WS-TPE-NOME(IX-TPE)    TO WS-PES-NOME(WS-QTD-PESSOA).
039300     MOVE WS-TPE-PERCENT(IX-TPE) TO WS-PES-PERCENT(WS-QTD-PESSOA).
039400     MOVE WS-TPE-SALDO(IX-TPE)   TO WS-PES-SALDO(WS-QTD-PESSOA).
039500     MOVE IX-TPE                 TO WS-IDX-PESSOA(WS-QTD-PESSOA).
039600 P4211-FILTRA-PESSOA-FIM.
039700     EXIT.
039800
039900 P4220-ERRO-MINIMO.
040000     MOVE WS-CTA-NOME(IX-CTA) TO DEBT-CAB-NOME.
040100     WRITE REG-RELATO FROM LINHA-DEBT-CAB.
040200     MOVE "CONTA REJEITADA - MENOS DE 2 PARTICIPANTES" TO TIT-TEXTO.
040300     WRITE REG-RELATO FROM LINHA-TITULO.
040400
040500 P4236-ERRO-PERCENTUAL.
040600     MOVE WS-CTA-NOME(IX-CTA) TO DEBT-CAB-NOME.
040700     WRITE REG-RELATO FROM LINHA-DEBT-CAB.
040800     MOVE "CONTA REJEITADA - SOMA DE PERCENTUAL DIFERENTE DE 100"
040900         TO TIT-TEXTO.
041000     WRITE REG-RELATO FROM LINHA-TITULO.
041100
041200* RATEIO IGUALITARIO - CADA PARTICIPANTE FICA COM 100/N POR
041300* CENTO, ARREDONDADO, ONDE N E' O NUMERO DE PARTICIPANTES DA
041400* CONTA.
041500 P4230-RATEIO-IGUAL.
041600     COMPUTE WS-PCT-IGUAL ROUNDED = 100 / WS-QTD-PESSOA.
041700     PERFORM P4231-ATRIBUI-IGUAL
041800         VARYING IX-PES FROM 1 BY 1
041900         UNTIL IX-PES > WS-QTD-PESSOA.
042000
042100 P4231-ATRIBUI-IGUAL.
042200     MOVE WS-PCT-IGUAL TO WS-PES-PERCENT(IX-PES).
042300
042400* RATEIO POR PERCENTUAL PROPRIO - SOMA OS PERCENTUAIS JA
042500* CADASTRADOS E CONFERE SE FECHAM EM 100, COM TOLERANCIA DE
042600* 0,01 PARA CIMA OU PARA BAIXO.
042700 P4235-RATEIO-PERCENT.
042800     MOVE ZERO TO WS-SOMA-PERCENTUAL.
042900     PERFORM P4237-SOMA-UM-PERCENTUAL
043000         VARYING IX-PES FROM 1 BY 1
043100         UNTIL IX-PES > WS-QTD-PESSOA.
043200     COMPUTE WS-DIFERENCA-PERCENTUAL = WS-SOMA-PERCENTUAL - 100.
043300     IF WS-DIFERENCA-PERCENTUAL > 0.01
043400         MOVE "N" TO WS-POST-PERCENT-OK
043500         GO TO P4235-RATEIO-PERCENT-FIM.
043600     IF WS-DIFERENCA-PERCENTUAL < -0.01
043700         MOVE "N" TO WS-POST-PERCENT-OK.
043800 P4235-RATEIO-PERCENT-FIM.
043900     EXIT.
044000
044100 P4237-SOMA-UM-PERCENTUAL.
044200     ADD WS-PES-PERCENT(IX-PES) TO WS-SOMA-PERCENTUAL.
044300
044400 P4400-ZERA-SALDOS.
044500     PERFORM P4401-ZERA-UMA
044600         VARYING IX-PES FROM 1 BY 1
044700         UNTIL IX-PES > WS-QTD-PESSOA.
044800
044900 P4401-ZERA-UMA.
045000     MOVE ZERO TO WS-PES-SALDO(IX-PES).
045100
045200* PARA CADA DESPESA DA CONTA ATUAL, DESCONTA A PARTE DE CADA
045300* PARTICIPANTE E CREDITA O VALOR INTEGRAL AO FAVORECIDO (O
045400* RESULTADO LIQUIDO DO FAVORECIDO E' VALOR MENOS A PROPRIA
045500* PARTE, COMO MANDA A REGRA DA CONTA COMPARTILHADA).
045600 P4410-FILTRA-DESPESA.
045700     IF WS-DSP-CONTA(IX-DSP) NOT = WS-CTA-ID(IX-CTA)
045800         GO TO P4410-FILTRA-DESPESA-FIM.
045900     MOVE WS-DSP-VALOR(IX-DSP) TO WS-CTL-VALOR-BASE.
046000     PERFORM P4411-DESCONTA-PARTICIPANTE
046100         VARYING IX-PES FROM 1 BY 1
046200         UNTIL IX-PES > WS-QTD-PESSOA.
046300     PERFORM P4412-CREDITA-FAVORECIDO
046400         VARYING IX-PES FROM 1 BY 1
046500         UNTIL IX-PES > WS-QTD-PESSOA.
046600     ADD WS-DSP-VALOR(IX-DSP) TO WS-CTA-TOTAL-CALC.
046700 P4410-FILTRA-DESPESA-FIM.
046800     EXIT.
046900
047000 P4411-DESCONTA-PARTICIPANTE.
047100     PERFORM P-CTL-CONTRIBUICAO.
047200     SUBTRACT WS-CTL-VALOR-PARTIC FROM WS-PES-SALDO(IX-PES).
047300
047400 P4412-CREDITA-FAVORECIDO.
047500     IF WS-PES-NOME(IX-PES) = WS-DSP-PAGADOR(IX-DSP)
047600         ADD WS-DSP-VALOR(IX-DSP) TO WS-PES-SALDO(IX-PES).
047700
047800* GRAVA PERCENTUAL E SALDO RECALCULADOS DE VOLTA NO CADASTRO
047900* GERAL DE PARTICIPANTES (WS-TAB-TODAS-PESSOAS), NO INDICE
048000* ORIGINAL GUARDADO POR P4210-CARREGA-PARTICIPANTES.
048100 P4440-GRAVA-DE-VOLTA.
048200     MOVE WS-PES-PERCENT(IX-PES)
048300         TO WS-TPE-PERCENT(WS-IDX-PESSOA(IX-PES)).
048400     MOVE WS-PES-SALDO(IX-PES)
048500         TO WS-TPE-SALDO(WS-IDX-PESSOA(IX-PES)).
048600
048700* IMPRIME O RESUMO DE DEVEDORES/CREDORES DA CONTA E O TOTAL
048800* GASTO NA CONTA.
048900 P4600-IMPRIME-CONTA.
049000     MOVE WS-CTA-NOME(IX-CTA) TO DEBT-CAB-NOME.
049100     WRITE REG-RELATO FROM LINHA-DEBT-CAB.
049200     PERFORM P4610-IMPRIME-PARTICIPANTE
049300         VARYING IX-PES FROM 1 BY 1
049400         UNTIL IX-PES > WS-QTD-PESSOA.
049500     MOVE WS-CTA-TOTAL-CALC TO DEBT-TOT-VALOR.
049600     WRITE REG-RELATO FROM LINHA-DEBT-TOTAL.
049700
049800 P4610-IMPRIME-PARTICIPANTE.
049900     MOVE WS-PES-NOME(IX-PES) TO DEBT-DET-NOME.
050000     MOVE WS-PES-SALDO(IX-PES) TO WS-DEBT-VALOR-ABS.
050100     IF WS-PES-SALDO(IX-PES) > ZERO
050200         MOVE "DEBE RECIBIR" TO DEBT-DET-SITUACAO
050300         GO TO P4611-IMPRIME-VALOR.
050400     IF WS-PES-SALDO(IX-PES) < ZERO
050500         MOVE "DEBE PAGAR" TO DEBT-DET-SITUACAO
050600         COMPUTE WS-DEBT-VALOR-ABS = ZERO - WS-PES-SALDO(IX-PES)
050700         GO TO P4611-IMPRIME-VALOR.
050800     MOVE "ESTA AL DIA" TO DEBT-DET-SITUACAO.
050900     MOVE ZERO TO WS-DEBT-VALOR-ABS.
051000 P4611-IMPRIME-VALOR.
051100     MOVE WS-DEBT-VALOR-ABS TO DEBT-DET-VALOR.
051200     WRITE REG-RELATO FROM LINHA-DEBT-DET.
051300
051400 P4850-GRAVA-DESPESAS.
051500     OPEN OUTPUT DESPESA.
051600     PERFORM P4860-GRAVA-UMA-DESPESA
051700         VARYING IX-DSP FROM 1 BY 1
051800         UNTIL IX-DSP > WS-QTD-DESPESA.
051900     CLOSE DESPESA.
052000
052100 P4860-GRAVA-UMA-DESPESA.
052200     MOVE WS-DSP-ID(IX-DSP)      TO DSP-ID.
052300     MOVE WS-DSP-VALOR(IX-DSP)   TO DSP-VALOR.
052400     MOVE WS-DSP-DATA(IX-DSP)    TO DSP-DATA.
052500     MOVE WS-DSP-DESCR(IX-DSP)   TO DSP-DESCRICAO.
052600     MOVE WS-DSP-CATEG(IX-DSP)   TO DSP-CATEGORIA.
052700     MOVE WS-DSP-PAGADOR(IX-DSP) TO DSP-PAGADOR.
052800     MOVE WS-DSP-CONTA(IX-DSP)   TO DSP-CONTA-ID.
052900     WRITE REG-DESPESA.
053000
053100 P4900-GRAVA-PESSOAS.
053200     OPEN OUTPUT PESSOA.
053300     PERFORM P4910-GRAVA-UMA-PESSOA
053400         VARYING IX-TPE FROM 1 BY 1
053500         UNTIL IX-TPE > WS-QTD-TODAS-PESSOAS.
053600     CLOSE PESSOA.
053700
053800 P4910-GRAVA-UMA-PESSOA.
053900     MOVE WS-TPE-CONTA(IX-TPE)   TO PES-CONTA-ID.
054000     MOVE WS-TPE-NOME(IX-TPE)    TO PES-NOME.
054100     MOVE WS-TPE-PERCENT(IX-TPE) TO PES-PERCENTUAL.
054200     MOVE WS-TPE-SALDO(IX-TPE)   TO PES-SALDO.
054300     WRITE REG-PESSOA.
054400
054500 P4950-TOTAIS.
054600     MOVE WS-DP-DIA TO CAB-DIA.
054700     MOVE WS-DP-MES TO CAB-MES.
054800     MOVE WS-DP-ANO TO CAB-ANO.
054900     WRITE REG-RELATO FROM LINHA-CABEC.
055000     WRITE REG-RELATO FROM LINHA-TRACO.
055100     MOVE "LANCAMENTO E RATEIO DE CONTAS COMPARTILHADAS"
055200         TO TIT-TEXTO.
055300     WRITE REG-RELATO FROM LINHA-TITULO.
055400     MOVE "LANCAMENTOS ACEITOS....................:" TO CNT-TEXTO.
055500     MOVE WS-QTD-POST-ACEITA TO CNT-VALOR.
055600     WRITE REG-RELATO FROM LINHA-CONTAGEM.
055700     MOVE "LANCAMENTOS REJEITADOS.................:" TO CNT-TEXTO.
055800     MOVE WS-QTD-POST-REJEITADA TO CNT-VALOR.
055900     WRITE REG-RELATO FROM LINHA-CONTAGEM.
056000     MOVE "CONTAS PROCESSADAS COM SUCESSO.........:" TO CNT-TEXTO.
056100     MOVE WS-QTD-CONTA-OK TO CNT-VALOR.
056200     WRITE REG-RELATO FROM LINHA-CONTAGEM.
056300     MOVE "CONTAS REJEITADAS......................:" TO CNT-TEXTO.
056400     MOVE WS-QTD-CONTA-ERRO TO CNT-VALOR.
056500     WRITE REG-RELATO FROM LINHA-CONTAGEM.
